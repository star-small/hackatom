000010*****************************************************************
000020* IDENTIFICATION DIVISION.
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID.    2-RESTRICT.
000050 AUTHOR.        R. DALESSIO.
000060 INSTALLATION.  CONTINENTAL POWER ENGINEERING CORP - SITE
000070                STUDIES DIVISION.
000080 DATE-WRITTEN.  19 SEP 1986.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000110*-----------------------------------------------------------*
000120*                  M A I N T E N A N C E   L O G             *
000130*-----------------------------------------------------------*
000140* DATE      BY   TICKET  DESCRIPTION                         *
000150* --------  ---  ------  ----------------------------------- *
000160* 19SEP86   JKL  SS-010  ORIGINAL CODING - CLASSIFIES A       *
000170*                        PROTECTED-AREA EXTRACT INTO A        *
000180*                        RESTRICTION LEVEL FOR 1-EVALSITE'S   *
000190*                        ENVIRONMENTAL CRITERION.             *
000200* 06MAR87   RAD  SS-015  ADDED IUCN CATEGORY RULES II/III/IV. *
000210* 12DEC87   JKL  SS-028  ADDED AREA-OVER-1000-KM2 MEDIUM RULE.*
000220* 17AUG88   MPH  SS-036  ADDED ZAKAZNIK DESIGNATION RULE.     *
000230* 23FEB90   RAD  SS-055  ADDED NAME-CONTAINS TEST FOR NATURE  *
000240*                        RESERVE / WORLD HERITAGE / RAMSAR.   *
000250* 11NOV91   JKL  SS-068  ADDED RESOUT RECORD COUNT SUMMARY.   *
000260* 30JAN98   MPH  SS-090  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR *
000270*                        FIELDS IN THIS PROGRAM. NO CHANGE    *
000280*                        REQUIRED. SIGNED OFF PER Y2K PROJECT.*
000290* 14JUL01   RAD  SS-099  CORRECTED RULE ORDER - IUCN Ia/Ib    *
000300*                        MUST BE TESTED BEFORE THE AREA TEST  *
000310*                        PER REVISED DESIGNATION STANDARD.    *
000320* 09OCT06   JKL  SS-117  ZONE TYPE IS ALWAYS "ENVIRONMENTAL"  *
000330*                        PER SOURCE MAPPING TABLE - DROPPED   *
000340*                        THE OLD MULTI-TYPE LOOKUP TABLE.     *
000350*-----------------------------------------------------------*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS IS U0-EXCESS-AREAS
000410     UPSI-0 OFF STATUS IS U0-NORMAL-RUN.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT PROTAREAS ASSIGN TO "PROTAREA"
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT RESTOUT ASSIGN TO "RESTOUT"
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480*
000490 DATA DIVISION.
000500 FILE SECTION.
000510*
000520 FD  PROTAREAS.
000530 01  PA-REC.
000540     05  PA-NAME                 PIC X(40).
000550     05  PA-DESIGNATION          PIC X(40).
000560     05  PA-IUCN-CAT             PIC X(03).
000570     05  PA-AREA-KM2             PIC 9(07)V9(1).
000580     05  FILLER                  PIC X(29).
000590*
000600 FD  RESTOUT.
000610 01  RST-REC.
000620     05  RST-NAME                PIC X(40).
000630     05  RST-ZONE-TYPE           PIC X(14).
000640     05  RST-LEVEL               PIC X(06).
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-PA-REC.
000690     05  WS-PA-NAME              PIC X(40).
000700     05  WS-PA-DESIGNATION       PIC X(40).
000710     05  WS-PA-IUCN-CAT          PIC X(03).
000720     05  WS-PA-AREA-KM2          PIC 9(07)V9(1).
000730     05  FILLER                  PIC X(29).
000740*
000750*--------------------------------------------------------------*
000760*    WS-PA-REC-NUM - AREA-ONLY VIEW OF WS-PA-REC, ISOLATING     *
000770*    THE AREA FIELD BY ITS BYTE OFFSET.  CARRIED OVER FROM A    *
000780*    PRE-1990 RELEASE THAT BUILT ITS RULE-4 TEST THIS WAY;      *
000790*    RETAINED FOR 200-CLASSIFY-AREA.  ADDED 06MAR87, RAD.       *
000800*--------------------------------------------------------------*
000810 01  WS-PA-REC-NUM REDEFINES WS-PA-REC.
000820     05  FILLER                  PIC X(83).
000830     05  WS-PA-AREA-NUM          PIC 9(07)V9(1).
000840     05  FILLER                  PIC X(29).
000850*
000860*--------------------------------------------------------------*
000870*    DESIGNATION TEXT, UPPER-CASED FOR THE NAME-CONTAINS TESTS *
000880*    IN 220-TEST-NAME-PHRASES.  THE SOURCE EXTRACT ARRIVES IN  *
000890*    MIXED CASE; THIS SHOP FOLDS TO UPPER FOR COMPARISON.      *
000900*--------------------------------------------------------------*
000910 01  WS-DESIG-UPPER              PIC X(40).
000920*
000930*--------------------------------------------------------------*
000940*    WS-DESIG-HALVES - TWO-HALF VIEW OF WS-DESIG-UPPER.  USED   *
000950*    TO SKIP THE PHRASE SCAN ENTIRELY WHEN THE DESIGNATION TEXT *
000960*    IS ALL SPACES - A CPU-TIME SAVER FROM THE BATCH-WINDOW     *
000970*    TUNING PASS.  ADDED 17AUG88, MPH, TICKET SS-036.           *
000980*--------------------------------------------------------------*
000990 01  WS-DESIG-HALVES REDEFINES WS-DESIG-UPPER.
001000     05  WS-DESIG-HALF-1         PIC X(20).
001010     05  WS-DESIG-HALF-2         PIC X(20).
001020*
001030 01  WS-FILE-SWITCHES.
001040     05  WS-PA-EOF-SW            PIC X(01)       VALUE "N".
001050         88  PA-EOF                              VALUE "Y".
001060*
001070 01  WS-LEVEL-RESULT.
001080     05  WS-RESTRICTION-LEVEL    PIC X(06)       VALUE SPACES.
001090     05  WS-ZONE-TYPE            PIC X(14)       VALUE SPACES.
001100*
001110*--------------------------------------------------------------*
001120*    NAME-PHRASE TABLE FOR RULE 1 (NATURE RESERVE / WORLD      *
001130*    HERITAGE / RAMSAR) AND RULE 7 (ZAKAZNIK).  LOADED AS      *
001140*    COMPILE-TIME CONSTANTS - SAME TECHNIQUE AS THE REFERENCE  *
001150*    TABLES IN 1-EVALSITE.                                     *
001160*--------------------------------------------------------------*
001170 01  WS-PHRASE-CONSTANTS.
001180     05  FILLER            PIC X(16) VALUE "NATURE RESERVE".
001190     05  FILLER            PIC X(06) VALUE "HIGH".
001200     05  FILLER            PIC X(16) VALUE "WORLD HERITAGE".
001210     05  FILLER            PIC X(06) VALUE "HIGH".
001220     05  FILLER            PIC X(16) VALUE "RAMSAR".
001230     05  FILLER            PIC X(06) VALUE "HIGH".
001240     05  FILLER            PIC X(16) VALUE "ZAKAZNIK".
001250     05  FILLER            PIC X(06) VALUE "MEDIUM".
001260*
001270 01  WS-PHRASE-TABLE REDEFINES WS-PHRASE-CONSTANTS.
001280     05  WS-PHRASE-ENTRY OCCURS 4 TIMES.
001290         10  PHRASE-TEXT         PIC X(16).
001300         10  PHRASE-LEVEL        PIC X(06).
001310*
001320 77  WS-PHRASE-IDX                PIC 9(2)  COMP.
001330 77  WS-SCAN-POS                  PIC 9(2)  COMP.
001340 77  WS-SCAN-LIMIT                PIC 9(2)  COMP.
001350 77  WS-PHRASE-LEN                PIC 9(2)  COMP.
001360 77  WS-PHRASE-FOUND-SW           PIC X(01)        VALUE "N".
001370     88  PHRASE-FOUND                             VALUE "Y".
001380*
001390 77  WS-AREAS-READ                PIC 9(5)  COMP   VALUE 0.
001400 77  WS-COUNT-HIGH                PIC 9(5)  COMP   VALUE 0.
001410 77  WS-COUNT-MEDIUM              PIC 9(5)  COMP   VALUE 0.
001420 77  WS-COUNT-LOW                 PIC 9(5)  COMP   VALUE 0.
001430*
001440 01  WS-AREA-1000-LIMIT           PIC 9(7)V9(1) COMP VALUE 1000.0.
001450*
001460*--------------------------------------------------------------*
001470*    88-LEVELS FOR THE IUCN CATEGORY GROUPS USED BY THE        *
001480*    CLASSIFICATION RULES.                                     *
001490*--------------------------------------------------------------*
001500 01  WS-IUCN-TEST                 PIC X(03).
001510     88  IUCN-IA-IB         VALUES "Ia " "Ib ".
001520     88  IUCN-II            VALUE  "II ".
001530     88  IUCN-III-IV        VALUES "III" "IV ".
001540     88  IUCN-V-VI          VALUES "V  " "VI ".
001550*
001560 01  RPT-COUNT-LINE.
001570     05  CL-LABEL                 PIC X(20).
001580     05  CL-VALUE                 PIC ZZZZ9.
001590*
001600*****************************************************************
001610 PROCEDURE DIVISION.
001620*****************************************************************
001630*                                                               *
001640*    000-MAIN-PROCEDURE - READS PROTAREAS TO EOF, CLASSIFIES    *
001650*    EACH RECORD, WRITES RESTOUT, DISPLAYS THE LOADING COUNTS.  *
001660*    ADDED 19SEP86, JKL.                                        *
001670*                                                               *
001680 000-MAIN-PROCEDURE.
001690     PERFORM 010-OPEN-FILES
001700     PERFORM 050-READ-AREA
001710     PERFORM 100-PROCESS-AREA UNTIL PA-EOF
001720     PERFORM 900-PRINT-COUNTS
001730     PERFORM 990-CLOSE-FILES
001740     PERFORM FIN-PGM
001750     .
001760*
001770 010-OPEN-FILES.
001780     OPEN INPUT PROTAREAS
001790     OPEN OUTPUT RESTOUT
001800     .
001810*
001820 050-READ-AREA.
001830     READ PROTAREAS INTO WS-PA-REC
001840         AT END
001850             SET PA-EOF TO TRUE
001860         NOT AT END
001870             ADD 1 TO WS-AREAS-READ
001880     END-READ
001890     .
001900*
001910*--------------------------------------------------------------*
001920*    100-PROCESS-AREA - CLASSIFIES ONE RECORD AND WRITES THE    *
001930*    RESOUT DETAIL.  ADDED 19SEP86, JKL; COUNT SUMMARY ADDED    *
001940*    11NOV91, JKL, TICKET SS-068.                               *
001950*--------------------------------------------------------------*
001960 100-PROCESS-AREA.                                                SS-010
001970     PERFORM 200-CLASSIFY-AREA THRU 200-EXIT
001980     MOVE SPACES TO RST-REC
001990     MOVE WS-PA-NAME TO RST-NAME
002000     MOVE WS-ZONE-TYPE TO RST-ZONE-TYPE
002010     MOVE WS-RESTRICTION-LEVEL TO RST-LEVEL
002020     WRITE RST-REC
002030     EVALUATE WS-RESTRICTION-LEVEL
002040         WHEN "HIGH"
002050             ADD 1 TO WS-COUNT-HIGH
002060         WHEN "MEDIUM"
002070             ADD 1 TO WS-COUNT-MEDIUM
002080         WHEN "LOW"
002090             ADD 1 TO WS-COUNT-LOW
002100     END-EVALUATE
002110     PERFORM 050-READ-AREA
002120     .
002130*
002140*--------------------------------------------------------------*
002150*    200-CLASSIFY-AREA - FIRST MATCHING RULE WINS, TESTED IN    *
002160*    THE ORDER BELOW.  RULE ORDER CORRECTED 14JUL01, RAD,       *
002170*    TICKET SS-099 - IUCN Ia/Ib MUST PRECEDE THE AREA TEST.     *
002180*    ZONE TYPE IS ALWAYS "ENVIRONMENTAL" PER SOURCE MAPPING     *
002190*    (SEE TICKET SS-117).                                       *
002200*--------------------------------------------------------------*
002210 200-CLASSIFY-AREA.                                               SS-099
002220     MOVE "ENVIRONMENTAL" TO WS-ZONE-TYPE
002230     MOVE WS-PA-IUCN-CAT TO WS-IUCN-TEST
002240     MOVE SPACES TO WS-RESTRICTION-LEVEL
002250     MOVE WS-PA-DESIGNATION TO WS-DESIG-UPPER
002260     INSPECT WS-DESIG-UPPER CONVERTING
002270         "abcdefghijklmnopqrstuvwxyz"
002280         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002290*
002300     PERFORM 220-TEST-NAME-PHRASES THRU 220-EXIT
002310     IF WS-RESTRICTION-LEVEL = "HIGH" AND PHRASE-FOUND
002320         GO TO 200-EXIT
002330     END-IF
002340*
002350     IF IUCN-IA-IB
002360         MOVE "HIGH" TO WS-RESTRICTION-LEVEL
002370         GO TO 200-EXIT
002380     END-IF
002390*
002400     IF IUCN-II
002410         MOVE "HIGH" TO WS-RESTRICTION-LEVEL
002420         GO TO 200-EXIT
002430     END-IF
002440*
002450     IF WS-PA-AREA-NUM > WS-AREA-1000-LIMIT
002460         MOVE "MEDIUM" TO WS-RESTRICTION-LEVEL
002470         GO TO 200-EXIT
002480     END-IF
002490*
002500     IF IUCN-III-IV
002510         MOVE "MEDIUM" TO WS-RESTRICTION-LEVEL
002520         GO TO 200-EXIT
002530     END-IF
002540*
002550     IF IUCN-V-VI
002560         MOVE "LOW" TO WS-RESTRICTION-LEVEL
002570         GO TO 200-EXIT
002580     END-IF
002590*
002600     IF PHRASE-FOUND
002610         MOVE "MEDIUM" TO WS-RESTRICTION-LEVEL
002620         GO TO 200-EXIT
002630     END-IF
002640*
002650     MOVE "MEDIUM" TO WS-RESTRICTION-LEVEL
002660     .
002670 200-EXIT.
002680     EXIT.
002690*
002700*--------------------------------------------------------------*
002710*    220-TEST-NAME-PHRASES - SCANS WS-DESIG-UPPER FOR EACH OF   *
002720*    THE FOUR PHRASES IN WS-PHRASE-TABLE.  A PHRASE FOUND AT    *
002730*    ANY POSITION IS A HIT; "NATURE RESERVE"/"WORLD HERITAGE"/  *
002740*    "RAMSAR" CARRY LEVEL HIGH, "ZAKAZNIK" CARRIES MEDIUM.      *
002750*    ADDED 23FEB90, RAD, TICKET SS-055; ZAKAZNIK TEST FOLDED    *
002760*    IN HERE 17AUG88 ORIGINALLY STOOD ALONE - MERGED 14JUL01.   *
002770*--------------------------------------------------------------*
002780 220-TEST-NAME-PHRASES.                                           SS-055
002790     MOVE "N" TO WS-PHRASE-FOUND-SW
002800     IF WS-DESIG-HALF-1 = SPACES AND WS-DESIG-HALF-2 = SPACES
002810         GO TO 220-EXIT
002820     END-IF
002830     MOVE 1 TO WS-PHRASE-IDX
002840     PERFORM 225-TEST-ONE-PHRASE THRU 225-EXIT
002850         UNTIL WS-PHRASE-IDX > 4 OR PHRASE-FOUND
002860     .
002870 220-EXIT.
002880     EXIT.
002890*
002900*--------------------------------------------------------------*
002910*    225-TEST-ONE-PHRASE - TESTS PHRASE-TEXT(WS-PHRASE-IDX)     *
002920*    AGAINST WS-DESIG-UPPER, BUMPS THE INDEX FOR THE NEXT PASS  *
002930*    OF 220-TEST-NAME-PHRASES.                                  *
002940*--------------------------------------------------------------*
002950 225-TEST-ONE-PHRASE.
002960     INSPECT PHRASE-TEXT(WS-PHRASE-IDX) TALLYING
002970         WS-PHRASE-LEN FOR CHARACTERS BEFORE INITIAL SPACES
002980     PERFORM 230-SCAN-FOR-PHRASE THRU 230-EXIT
002990     IF PHRASE-FOUND
003000         MOVE PHRASE-LEVEL(WS-PHRASE-IDX) TO WS-RESTRICTION-LEVEL
003010     END-IF
003020     ADD 1 TO WS-PHRASE-IDX
003030     .
003040 225-EXIT.
003050     EXIT.
003060*
003070*--------------------------------------------------------------*
003080*    230-SCAN-FOR-PHRASE - BYTE-AT-A-TIME SUBSTRING SEARCH OF   *
003090*    PHRASE-TEXT(WS-PHRASE-IDX) WITHIN WS-DESIG-UPPER.  WRITTEN *
003100*    BY HAND BECAUSE THIS SITE'S COMPILER HAS NO FUNCTION       *
003110*    INSPECT-TALLYING SUBSTRING VERB BEYOND SIMPLE COUNTING.    *
003120*--------------------------------------------------------------*
003130 230-SCAN-FOR-PHRASE.
003140     MOVE 1 TO WS-SCAN-POS
003150     COMPUTE WS-SCAN-LIMIT = 41 - WS-PHRASE-LEN
003160     PERFORM 235-TEST-ONE-POSITION THRU 235-EXIT
003170         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR PHRASE-FOUND
003180     .
003190 230-EXIT.
003200     EXIT.
003210*
003220 235-TEST-ONE-POSITION.
003230     IF WS-DESIG-UPPER (WS-SCAN-POS:WS-PHRASE-LEN) =
003240             PHRASE-TEXT(WS-PHRASE-IDX) (1:WS-PHRASE-LEN)
003250         SET PHRASE-FOUND TO TRUE
003260     END-IF
003270     ADD 1 TO WS-SCAN-POS
003280     .
003290 235-EXIT.
003300     EXIT.
003310*
003320*--------------------------------------------------------------*
003330*    900-PRINT-COUNTS - MIRRORS THE SOURCE SYSTEM'S LOADING-    *
003340*    STATISTICS SUMMARY.  ADDED 11NOV91, JKL, TICKET SS-068.    *
003350*--------------------------------------------------------------*
003360 900-PRINT-COUNTS.                                                SS-068
003370     DISPLAY "2-RESTRICT - PROTECTED AREA CLASSIFICATION RUN"
003380     MOVE "AREAS READ" TO CL-LABEL
003390     MOVE WS-AREAS-READ TO CL-VALUE
003400     DISPLAY CL-LABEL CL-VALUE
003410     MOVE "HIGH RESTRICTION" TO CL-LABEL
003420     MOVE WS-COUNT-HIGH TO CL-VALUE
003430     DISPLAY CL-LABEL CL-VALUE
003440     MOVE "MEDIUM RESTRICTION" TO CL-LABEL
003450     MOVE WS-COUNT-MEDIUM TO CL-VALUE
003460     DISPLAY CL-LABEL CL-VALUE
003470     MOVE "LOW RESTRICTION" TO CL-LABEL
003480     MOVE WS-COUNT-LOW TO CL-VALUE
003490     DISPLAY CL-LABEL CL-VALUE
003500     .
003510*
003520 990-CLOSE-FILES.
003530     CLOSE PROTAREAS
003540     CLOSE RESTOUT
003550     .
003560*
003570 FIN-PGM.
003580     STOP RUN.
