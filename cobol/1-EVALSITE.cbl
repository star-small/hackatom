000010*****************************************************************
000020* IDENTIFICATION DIVISION.
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID.    1-EVALSITE.
000050 AUTHOR.        R. DALESSIO.
000060 INSTALLATION.  CONTINENTAL POWER ENGINEERING CORP - SITE
000070                STUDIES DIVISION.
000080 DATE-WRITTEN.  11 MAR 1986.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000110*-----------------------------------------------------------*
000120*                  M A I N T E N A N C E   L O G             *
000130*-----------------------------------------------------------*
000140* DATE      BY   TICKET  DESCRIPTION                         *
000150* --------  ---  ------  ----------------------------------- *
000160* 11MAR86   RAD  SS-001  ORIGINAL CODING - READS CANDIDATE    *
000170*                        SITE FILE, BUILDS EVALUATION REPORT  *
000180*                        FOR SITE STUDIES GROUP.              *
000190* 02JUN86   RAD  SS-004  ADDED NEAREST-CITY AND NEAREST-WATER *
000200*                        TABLE LOOKUPS (HAVERSINE DISTANCE).  *
000210* 19SEP86   JKL  SS-009  ADDED EXCLUSION ZONE CHECKING PER    *
000220*                        ENVIRONMENTAL AFFAIRS REQUEST.       *
000230* 14JAN87   RAD  SS-013  ADDED SEISMIC ZONE TABLE LOOKUP.     *
000240* 30APR87   RAD  SS-021  ADDED TEN-CRITERION SCORING MODEL    *
000250*                        PER HOME OFFICE ENGINEERING MEMO.    *
000260* 11AUG87   JKL  SS-026  ADDED COST, TIMELINE AND REVENUE     *
000270*                        ESTIMATING PARAGRAPHS.               *
000280* 03FEB88   RAD  SS-030  CORRECTED GRID INTEGRATION BONUS -   *
000290*                        WAS DOUBLE-COUNTING POPULATION PTS.  *
000300* 22JUL88   MPH  SS-038  ADDED POINT-IN-POLYGON ROUTINE FOR   *
000310*                        FUTURE SURVEY-DEFINED EXCLUSION      *
000320*                        AREAS (NOT YET WIRED IN - RESERVED). *
000330* 09DEC88   RAD  SS-041  CORRECTED TRANSPORTATION CITY BONUS  *
000340*                        TABLE TO MATCH REVISED RAIL STUDY.   *
000350* 15MAY89   JKL  SS-047  CLAMPED ECONOMIC VIABILITY SCORE TO  *
000360*                        0-100 PER AUDIT FINDING.             *
000370* 27OCT89   RAD  SS-052  ADDED SAFE-DISTANCE ANNOTATION TO    *
000380*                        REPORT DETAIL LINE.                  *
000390* 18MAR90   MPH  SS-058  ADDED BOUNDS VALIDATION FOR SITES    *
000400*                        OUTSIDE THE REPUBLIC - REJECT LINE.  *
000410* 02NOV90   RAD  SS-063  ADDED SUMMARY BLOCK - BEST SITE AND  *
000420*                        AVERAGE SCORE PER MGMT REQUEST.      *
000430* 14FEB92   JKL  SS-071  EXPANDED CITY TABLE TO TEN ENTRIES   *
000440*                        (AKTAU AND ATYRAU ADDED).            *
000450* 09SEP93   RAD  SS-078  EXPANDED WATER SOURCE TABLE TO SIX   *
000460*                        ENTRIES (ISHIM AND ILI RIVERS).      *
000470* 21JUN95   MPH  SS-084  REWORKED SIN/COS/ASIN ROUTINES TO    *
000480*                        HAND TAYLOR SERIES - SITE COMPILER   *
000490*                        UPGRADE DROPPED VENDOR MATH LIBRARY. *
000500* 30JAN98   JKL  SS-091  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR *
000510*                        FIELDS IN THIS PROGRAM. NO CHANGE    *
000520*                        REQUIRED. SIGNED OFF PER Y2K PROJECT.*
000530* 11AUG99   RAD  SS-093  CONFIRMED DATE-COMPILED LEFT BLANK   *
000540*                        PER SHOP STANDARD - SET BY COMPILER. *
000550* 06MAY02   MPH  SS-102  ADDED PUBLIC ACCEPTANCE CONSTANT     *
000560*                        CRITERION PER STAKEHOLDER STUDY.     *
000570* 19NOV04   JKL  SS-111  CORRECTED WEIGHTED OVERALL SCORE -   *
000580*                        WAS DIVIDING BY 10 INSTEAD OF SUM    *
000590*                        OF THE WEIGHT TABLE.                 *
000600* 08AUG07   RAD  SS-119  ADDED EXCLUSION ZONE NAME TO OUTPUT  *
000610*                        RECORD AND REPORT DETAIL LINE.       *
000620* 25MAR10   MPH  SS-127  RECOMPUTED SEISMIC ZONE BOUNDARIES   *
000630*                        PER REVISED GEOLOGICAL SURVEY MAP.   *
000640* 17OCT12   JKL  SS-134  CARRY DISTANCE FIGURES UNROUNDED     *
000650*                        THROUGH SCORING PER HOME OFFICE      *
000660*                        REVIEW OF ROUNDING DRIFT.            *
000670*-----------------------------------------------------------*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     UPSI-0 ON STATUS IS U0-EXCESS-CANDIDATES
000730     UPSI-0 OFF STATUS IS U0-NORMAL-RUN.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT CANDIDATES ASSIGN TO "CANDATA"
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780     SELECT EVALOUT ASSIGN TO "EVALOUT"
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT EVALRPT ASSIGN TO "EVALRPT"
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860 FD  CANDIDATES.
000870 01  CAND-REC.
000880     05  CAND-SITE-ID            PIC X(08).
000890     05  CAND-SITE-NAME          PIC X(30).
000900     05  CAND-LATITUDE           PIC S9(3)V9(4)
000910                                  SIGN IS LEADING SEPARATE.
000920     05  CAND-LONGITUDE          PIC S9(3)V9(4)
000930                                  SIGN IS LEADING SEPARATE.
000940*
000950 FD  EVALOUT.
000960 01  EVAL-REC.
000970     05  EVAL-SITE-ID            PIC X(08).
000980     05  EVAL-SITE-NAME          PIC X(30).
000990     05  EVAL-LATITUDE           PIC S9(3)V9(4)
001000                                  SIGN IS LEADING SEPARATE.
001010     05  EVAL-LONGITUDE          PIC S9(3)V9(4)
001020                                  SIGN IS LEADING SEPARATE.
001030     05  EVAL-STATUS             PIC X(01).
001040     05  EVAL-OVERALL-SCORE      PIC 9(03).
001050     05  EVAL-NEAREST-CITY       PIC X(20).
001060     05  EVAL-CITY-DIST          PIC 9(05)V9(02).
001070     05  EVAL-NEAREST-WATER      PIC X(20).
001080     05  EVAL-WATER-DIST         PIC 9(05)V9(02).
001090     05  EVAL-SEISMIC-REGION     PIC X(20).
001100     05  EVAL-SEISMIC-SCORE      PIC 9(03).
001110     05  EVAL-IN-EXCL-ZONE       PIC X(01).
001120     05  EVAL-EXCL-ZONE-NAME     PIC X(30).
001130     05  EVAL-COST-BUSD          PIC 9(03)V9(02).
001140     05  EVAL-TIMELINE-YRS       PIC 9(02)V9(01).
001150     05  EVAL-REVENUE-MUSD       PIC 9(05).
001160     05  EVAL-CRITERIA.
001170         10  EVAL-SCORE-1        PIC 9(03)V9(02).
001180         10  EVAL-SCORE-2        PIC 9(03)V9(02).
001190         10  EVAL-SCORE-3        PIC 9(03)V9(02).
001200         10  EVAL-SCORE-4        PIC 9(03)V9(02).
001210         10  EVAL-SCORE-5        PIC 9(03)V9(02).
001220         10  EVAL-SCORE-6        PIC 9(03)V9(02).
001230         10  EVAL-SCORE-7        PIC 9(03)V9(02).
001240         10  EVAL-SCORE-8        PIC 9(03)V9(02).
001250         10  EVAL-SCORE-9        PIC 9(03)V9(02).
001260         10  EVAL-SCORE-10       PIC 9(03)V9(02).
001270     05  FILLER                  PIC X(05).
001280*
001290 FD  EVALRPT.
001300 01  PRINT-LINE                  PIC X(132).
001310*
001320 WORKING-STORAGE SECTION.
001330*
001340 01  WS-CAND-REC.
001350     05  WS-CAND-SITE-ID         PIC X(08).
001360     05  WS-CAND-SITE-NAME       PIC X(30).
001370     05  WS-CAND-LATITUDE        PIC S9(3)V9(4).
001380     05  WS-CAND-LONGITUDE       PIC S9(3)V9(4).
001390*
001400 01  WS-FILE-SWITCHES.
001410     05  WS-CAND-EOF-SW          PIC X(01)       VALUE "N".
001420         88  CAND-EOF                            VALUE "Y".
001430     05  WS-CAND-VALID-SW        PIC X(01)       VALUE "Y".
001440         88  CAND-VALID                          VALUE "Y".
001450         88  CAND-NOT-VALID                      VALUE "N".
001460*
001470*--------------------------------------------------------------*
001480*    CITY REFERENCE TABLE - TEN MAJOR CITIES, LOADED AS        *
001490*    COMPILE-TIME CONSTANTS (NO MASTER FILE FOR THIS STUDY).   *
001500*    ROW LAYOUT IS REDEFINED BELOW INTO WS-CITY-TABLE.         *
001510*--------------------------------------------------------------*
001520 01  WS-CITY-CONSTANTS.
001530     05  FILLER            PIC X(20)     VALUE "ALMATY".
001540     05  FILLER            PIC S9(3)V9(4) VALUE +043.2220.
001550     05  FILLER            PIC S9(3)V9(4) VALUE +076.8512.
001560     05  FILLER            PIC 9(08)     VALUE 2000000.
001570     05  FILLER            PIC 9V99      VALUE 0.80.
001580     05  FILLER            PIC X(20)     VALUE "NUR-SULTAN".
001590     05  FILLER            PIC S9(3)V9(4) VALUE +051.1694.
001600     05  FILLER            PIC S9(3)V9(4) VALUE +071.4491.
001610     05  FILLER            PIC 9(08)     VALUE 1200000.
001620     05  FILLER            PIC 9V99      VALUE 0.60.
001630     05  FILLER            PIC X(20)     VALUE "SHYMKENT".
001640     05  FILLER            PIC S9(3)V9(4) VALUE +042.3417.
001650     05  FILLER            PIC S9(3)V9(4) VALUE +069.5901.
001660     05  FILLER            PIC 9(08)     VALUE 1000000.
001670     05  FILLER            PIC 9V99      VALUE 0.70.
001680     05  FILLER            PIC X(20)     VALUE "AKTOBE".
001690     05  FILLER            PIC S9(3)V9(4) VALUE +050.2839.
001700     05  FILLER            PIC S9(3)V9(4) VALUE +057.1670.
001710     05  FILLER            PIC 9(08)     VALUE 0500000.
001720     05  FILLER            PIC 9V99      VALUE 0.50.
001730     05  FILLER            PIC X(20)     VALUE "TARAZ".
001740     05  FILLER            PIC S9(3)V9(4) VALUE +042.9000.
001750     05  FILLER            PIC S9(3)V9(4) VALUE +071.3667.
001760     05  FILLER            PIC 9(08)     VALUE 0400000.
001770     05  FILLER            PIC 9V99      VALUE 0.40.
001780     05  FILLER            PIC X(20)     VALUE "PAVLODAR".
001790     05  FILLER            PIC S9(3)V9(4) VALUE +052.2856.
001800     05  FILLER            PIC S9(3)V9(4) VALUE +076.9749.
001810     05  FILLER            PIC 9(08)     VALUE 0350000.
001820     05  FILLER            PIC 9V99      VALUE 0.60.
001830     05  FILLER            PIC X(20)     VALUE "UST-KAMENOGORSK".
001840     05  FILLER            PIC S9(3)V9(4) VALUE +049.9483.
001850     05  FILLER            PIC S9(3)V9(4) VALUE +082.6283.
001860     05  FILLER            PIC 9(08)     VALUE 0300000.
001870     05  FILLER            PIC 9V99      VALUE 0.50.
001880     05  FILLER            PIC X(20)     VALUE "KARAGANDA".
001890     05  FILLER            PIC S9(3)V9(4) VALUE +049.8047.
001900     05  FILLER            PIC S9(3)V9(4) VALUE +073.1094.
001910     05  FILLER            PIC 9(08)     VALUE 0500000.
001920     05  FILLER            PIC 9V99      VALUE 0.90.
001930     05  FILLER            PIC X(20)     VALUE "AKTAU".
001940     05  FILLER            PIC S9(3)V9(4) VALUE +043.6500.
001950     05  FILLER            PIC S9(3)V9(4) VALUE +051.2000.
001960     05  FILLER            PIC 9(08)     VALUE 0200000.
001970     05  FILLER            PIC 9V99      VALUE 0.80.
001980     05  FILLER            PIC X(20)     VALUE "ATYRAU".
001990     05  FILLER            PIC S9(3)V9(4) VALUE +047.1164.
002000     05  FILLER            PIC S9(3)V9(4) VALUE +051.8830.
002010     05  FILLER            PIC 9(08)     VALUE 0300000.
002020     05  FILLER            PIC 9V99      VALUE 0.70.
002030*
002040 01  WS-CITY-TABLE REDEFINES WS-CITY-CONSTANTS.
002050     05  WS-CITY-ENTRY OCCURS 10 TIMES.
002060         10  CITY-NAME           PIC X(20).
002070         10  CITY-LAT            PIC S9(3)V9(4).
002080         10  CITY-LNG            PIC S9(3)V9(4).
002090         10  CITY-POPULATION     PIC 9(08).
002100         10  CITY-IND-FACTOR     PIC 9V99.
002110*
002120*--------------------------------------------------------------*
002130*    WATER SOURCE REFERENCE TABLE - SIX ENTRIES.               *
002140*--------------------------------------------------------------*
002150 01  WS-WATER-CONSTANTS.
002160     05  FILLER            PIC X(20)     VALUE "LAKE BALKHASH".
002170     05  FILLER            PIC S9(3)V9(4) VALUE +046.8000.
002180     05  FILLER            PIC S9(3)V9(4) VALUE +074.5000.
002190     05  FILLER            PIC X(12)     VALUE "LARGE LAKE".
002200     05  FILLER            PIC 9(03)     VALUE 095.
002210     05  FILLER            PIC 9(05)     VALUE 01000.
002220     05  FILLER            PIC X(20)     VALUE "CASPIAN SEA".
002230     05  FILLER            PIC S9(3)V9(4) VALUE +044.0000.
002240     05  FILLER            PIC S9(3)V9(4) VALUE +051.0000.
002250     05  FILLER            PIC X(12)     VALUE "SEA".
002260     05  FILLER            PIC 9(03)     VALUE 100.
002270     05  FILLER            PIC 9(05)     VALUE 10000.
002280     05  FILLER            PIC X(20)     VALUE "LAKE ALAKOL".
002290     05  FILLER            PIC S9(3)V9(4) VALUE +046.2000.
002300     05  FILLER            PIC S9(3)V9(4) VALUE +081.5000.
002310     05  FILLER            PIC X(12)     VALUE "LAKE".
002320     05  FILLER            PIC 9(03)     VALUE 080.
002330     05  FILLER            PIC 9(05)     VALUE 00200.
002340     05  FILLER            PIC X(20)     VALUE "IRTYSH RIVER".
002350     05  FILLER            PIC S9(3)V9(4) VALUE +050.0000.
002360     05  FILLER            PIC S9(3)V9(4) VALUE +082.0000.
002370     05  FILLER            PIC X(12)     VALUE "RIVER".
002380     05  FILLER            PIC 9(03)     VALUE 085.
002390     05  FILLER            PIC 9(05)     VALUE 00500.
002400     05  FILLER            PIC X(20)     VALUE "ISHIM RIVER".
002410     05  FILLER            PIC S9(3)V9(4) VALUE +051.5000.
002420     05  FILLER            PIC S9(3)V9(4) VALUE +071.0000.
002430     05  FILLER            PIC X(12)     VALUE "RIVER".
002440     05  FILLER            PIC 9(03)     VALUE 070.
002450     05  FILLER            PIC 9(05)     VALUE 00150.
002460     05  FILLER            PIC X(20)     VALUE "ILI RIVER".
002470     05  FILLER            PIC S9(3)V9(4) VALUE +043.5000.
002480     05  FILLER            PIC S9(3)V9(4) VALUE +077.0000.
002490     05  FILLER            PIC X(12)     VALUE "RIVER".
002500     05  FILLER            PIC 9(03)     VALUE 085.
002510     05  FILLER            PIC 9(05)     VALUE 00300.
002520*
002530 01  WS-WATER-TABLE REDEFINES WS-WATER-CONSTANTS.
002540     05  WS-WATER-ENTRY OCCURS 6 TIMES.
002550         10  WATER-NAME          PIC X(20).
002560         10  WATER-LAT           PIC S9(3)V9(4).
002570         10  WATER-LNG           PIC S9(3)V9(4).
002580         10  WATER-TYPE          PIC X(12).
002590         10  WATER-RELIABILITY   PIC 9(03).
002600         10  WATER-FLOW-RATE     PIC 9(05).
002610*
002620*--------------------------------------------------------------*
002630*    EXCLUSION ZONE REFERENCE TABLE (CIRCULAR) - FIVE ENTRIES. *
002640*--------------------------------------------------------------*
002650 01  WS-EXCL-CONSTANTS.
002660     05  FILLER      PIC X(30)  VALUE "ALTYN-EMEL NATIONAL PARK".
002670     05  FILLER      PIC S9(3)V9(4) VALUE +043.7000.
002680     05  FILLER      PIC S9(3)V9(4) VALUE +078.5000.
002690     05  FILLER      PIC 9(03)  VALUE 050.
002700     05  FILLER      PIC X(14)  VALUE "ENVIRONMENTAL".
002710     05  FILLER      PIC X(30)  VALUE "CHARYN CANYON".
002720     05  FILLER      PIC S9(3)V9(4) VALUE +043.4000.
002730     05  FILLER      PIC S9(3)V9(4) VALUE +079.0000.
002740     05  FILLER      PIC 9(03)  VALUE 030.
002750     05  FILLER      PIC X(14)  VALUE "ENVIRONMENTAL".
002760     05  FILLER      PIC X(30)  VALUE "HIGH SEISMIC ZONE (EAST)".
002770     05  FILLER      PIC S9(3)V9(4) VALUE +049.0000.
002780     05  FILLER      PIC S9(3)V9(4) VALUE +083.0000.
002790     05  FILLER      PIC 9(03)  VALUE 100.
002800     05  FILLER      PIC X(14)  VALUE "GEOLOGICAL".
002810     05  FILLER      PIC X(30)  VALUE "ALMATY METRO AREA".
002820     05  FILLER      PIC S9(3)V9(4) VALUE +043.2000.
002830     05  FILLER      PIC S9(3)V9(4) VALUE +076.8000.
002840     05  FILLER      PIC 9(03)  VALUE 030.
002850     05  FILLER      PIC X(14)  VALUE "POPULATION".
002860     05  FILLER      PIC X(30)  VALUE "NUR-SULTAN METRO AREA".
002870     05  FILLER      PIC S9(3)V9(4) VALUE +051.1694.
002880     05  FILLER      PIC S9(3)V9(4) VALUE +071.4491.
002890     05  FILLER      PIC 9(03)  VALUE 030.
002900     05  FILLER      PIC X(14)  VALUE "POPULATION".
002910*
002920 01  WS-EXCL-TABLE REDEFINES WS-EXCL-CONSTANTS.
002930     05  WS-EXCL-ENTRY OCCURS 5 TIMES.
002940         10  ZONE-NAME           PIC X(30).
002950         10  ZONE-LAT            PIC S9(3)V9(4).
002960         10  ZONE-LNG            PIC S9(3)V9(4).
002970         10  ZONE-RADIUS         PIC 9(03).
002980         10  ZONE-TYPE           PIC X(14).
002990*
003000*--------------------------------------------------------------*
003010*    SEISMIC ZONE REFERENCE TABLE - FIVE ENTRIES, ORDER         *
003020*    SIGNIFICANT, FIRST RANGE MATCH WINS (SEE 600-PARAGRAPH).  *
003030*--------------------------------------------------------------*
003040 01  WS-SEIS-CONSTANTS.
003050     05  FILLER      PIC X(20)  VALUE "EAST KAZAKHSTAN".
003060     05  FILLER      PIC S9(3)  VALUE +049.
003070     05  FILLER      PIC S9(3)  VALUE +051.
003080     05  FILLER      PIC S9(3)  VALUE +080.
003090     05  FILLER      PIC S9(3)  VALUE +087.
003100     05  FILLER      PIC X(12)  VALUE "HIGH".
003110     05  FILLER      PIC 9(03)  VALUE 030.
003120     05  FILLER      PIC X(20)  VALUE "SOUTHEAST".
003130     05  FILLER      PIC S9(3)  VALUE +042.
003140     05  FILLER      PIC S9(3)  VALUE +045.
003150     05  FILLER      PIC S9(3)  VALUE +075.
003160     05  FILLER      PIC S9(3)  VALUE +080.
003170     05  FILLER      PIC X(12)  VALUE "MEDIUM-HIGH".
003180     05  FILLER      PIC 9(03)  VALUE 050.
003190     05  FILLER      PIC X(20)  VALUE "WEST KAZAKHSTAN".
003200     05  FILLER      PIC S9(3)  VALUE +046.
003210     05  FILLER      PIC S9(3)  VALUE +052.
003220     05  FILLER      PIC S9(3)  VALUE +046.
003230     05  FILLER      PIC S9(3)  VALUE +060.
003240     05  FILLER      PIC X(12)  VALUE "LOW".
003250     05  FILLER      PIC 9(03)  VALUE 085.
003260     05  FILLER      PIC X(20)  VALUE "NORTH KAZAKHSTAN".
003270     05  FILLER      PIC S9(3)  VALUE +050.
003280     05  FILLER      PIC S9(3)  VALUE +055.
003290     05  FILLER      PIC S9(3)  VALUE +060.
003300     05  FILLER      PIC S9(3)  VALUE +080.
003310     05  FILLER      PIC X(12)  VALUE "LOW".
003320     05  FILLER      PIC 9(03)  VALUE 085.
003330     05  FILLER      PIC X(20)  VALUE "CENTRAL KAZAKHSTAN".
003340     05  FILLER      PIC S9(3)  VALUE +045.
003350     05  FILLER      PIC S9(3)  VALUE +050.
003360     05  FILLER      PIC S9(3)  VALUE +065.
003370     05  FILLER      PIC S9(3)  VALUE +075.
003380     05  FILLER      PIC X(12)  VALUE "MEDIUM".
003390     05  FILLER      PIC 9(03)  VALUE 070.
003400*
003410 01  WS-SEIS-TABLE REDEFINES WS-SEIS-CONSTANTS.
003420     05  WS-SEIS-ENTRY OCCURS 5 TIMES.
003430         10  SEIS-REGION         PIC X(20).
003440         10  SEIS-LAT-LO         PIC S9(3).
003450         10  SEIS-LAT-HI         PIC S9(3).
003460         10  SEIS-LNG-LO         PIC S9(3).
003470         10  SEIS-LNG-HI         PIC S9(3).
003480         10  SEIS-LEVEL          PIC X(12).
003490         10  SEIS-SCORE          PIC 9(03).
003500*
003510*--------------------------------------------------------------*
003520*    CRITERION WEIGHT TABLE - SAME ORDER AS THE CRITERION       *
003530*    SCORE TABLE BELOW.  SEE 780-COMPUTE-OVERALL-SCORE.        *
003540*--------------------------------------------------------------*
003550 01  WS-WEIGHT-CONSTANTS.
003560     05  FILLER            PIC V99       VALUE 0.15.
003570     05  FILLER            PIC V99       VALUE 0.12.
003580     05  FILLER            PIC V99       VALUE 0.10.
003590     05  FILLER            PIC V99       VALUE 0.08.
003600     05  FILLER            PIC V99       VALUE 0.10.
003610     05  FILLER            PIC V99       VALUE 0.08.
003620     05  FILLER            PIC V99       VALUE 0.12.
003630     05  FILLER            PIC V99       VALUE 0.10.
003640     05  FILLER            PIC V99       VALUE 0.05.
003650     05  FILLER            PIC V99       VALUE 0.10.
003660*
003670 01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-CONSTANTS.
003680     05  WS-CRIT-WEIGHT    PIC V99       OCCURS 10 TIMES.
003690*
003700*--------------------------------------------------------------*
003710*    CRITERION SCORE WORK AREA.  NAMED FIELDS ARE USED BY THE  *
003720*    INDIVIDUAL SCORING PARAGRAPHS 701 THRU 710; THE REDEFINES *
003730*    GIVES 780-COMPUTE-OVERALL-SCORE A TABLE VIEW FOR THE      *
003740*    WEIGHTED-SUM LOOP.                                       *
003750*--------------------------------------------------------------*
003760 01  WS-CRITERIA-NAMED.
003770     05  WS-SC-POP-ACCESS        PIC S9(3)V99  COMP.
003780     05  WS-SC-WATER-SUPPLY      PIC S9(3)V99  COMP.
003790     05  WS-SC-SEISMIC-SAFETY    PIC S9(3)V99  COMP.
003800     05  WS-SC-ENVIRON-IMPACT    PIC S9(3)V99  COMP.
003810     05  WS-SC-GRID-INTEGRATION  PIC S9(3)V99  COMP.
003820     05  WS-SC-TRANSPORTATION    PIC S9(3)V99  COMP.
003830     05  WS-SC-INDUSTRIAL-DMD    PIC S9(3)V99  COMP.
003840     05  WS-SC-ECONOMIC-VIAB     PIC S9(3)V99  COMP.
003850     05  WS-SC-PUBLIC-ACCEPT     PIC S9(3)V99  COMP.
003860     05  WS-SC-EMERGENCY-PREP    PIC S9(3)V99  COMP.
003870*
003880 01  WS-CRITERIA-TABLE REDEFINES WS-CRITERIA-NAMED.
003890     05  WS-CRIT-SCORE           PIC S9(3)V99 COMP
003900                                  OCCURS 10 TIMES.
003910*
003920*--------------------------------------------------------------*
003930*    DISTANCE CALCULATOR WORK AREA (400-CALC-DISTANCE).        *
003940*--------------------------------------------------------------*
003950 01  WS-DIST-WORK.
003960     05  WS-DIST-LAT1            PIC S9(3)V9(4) COMP.
003970     05  WS-DIST-LNG1            PIC S9(3)V9(4) COMP.
003980     05  WS-DIST-LAT2            PIC S9(3)V9(4) COMP.
003990     05  WS-DIST-LNG2            PIC S9(3)V9(4) COMP.
004000     05  WS-DIST-RESULT          PIC S9(5)V9(6) COMP.
004010     05  WS-DIST-DLAT-RAD        PIC S9(3)V9(9) COMP.
004020     05  WS-DIST-DLNG-RAD        PIC S9(3)V9(9) COMP.
004030     05  WS-DIST-LAT1-RAD        PIC S9(3)V9(9) COMP.
004040     05  WS-DIST-LAT2-RAD        PIC S9(3)V9(9) COMP.
004050     05  WS-DIST-A               PIC S9(3)V9(9) COMP.
004060     05  WS-DIST-SIN-DLAT2       PIC S9(3)V9(9) COMP.
004070     05  WS-DIST-SIN-DLNG2       PIC S9(3)V9(9) COMP.
004080     05  WS-DIST-COS-LAT1        PIC S9(3)V9(9) COMP.
004090     05  WS-DIST-COS-LAT2        PIC S9(3)V9(9) COMP.
004100     05  WS-DIST-SQRT-A          PIC S9(3)V9(9) COMP.
004110     05  WS-DIST-C               PIC S9(3)V9(9) COMP.
004120 01  WS-DEGREES-TO-RADIANS       PIC S9(1)V9(15) COMP
004130                                  VALUE 0.017453292519943.
004140 01  WS-EARTH-RADIUS-KM          PIC 9(5)        VALUE 06371.
004150*
004160*--------------------------------------------------------------*
004170*    TAYLOR-SERIES TRIG WORK AREA.  THIS SITE'S COMPILER HAS   *
004180*    NO INTRINSIC FUNCTION LIBRARY (SEE CHANGE LOG 21JUN95) SO *
004190*    SIN, COS AND ARCSIN ARE HAND-EXPANDED HERE.               *
004200*--------------------------------------------------------------*
004210 01  WS-TRIG-WORK.
004220     05  WS-TRIG-X               PIC S9(3)V9(9) COMP.
004230     05  WS-TRIG-X2               PIC S9(3)V9(9) COMP.
004240     05  WS-TRIG-TERM             PIC S9(3)V9(9) COMP.
004250     05  WS-TRIG-SIN              PIC S9(3)V9(9) COMP.
004260     05  WS-TRIG-COS              PIC S9(3)V9(9) COMP.
004270     05  WS-TRIG-ASIN             PIC S9(3)V9(9) COMP.
004280*
004290*--------------------------------------------------------------*
004300*    POINT-IN-POLYGON WORK AREA (550-POINT-IN-POLYGON).        *
004310*    RESERVED - NO LIVE POLYGON ZONE TABLE EXISTS YET; ALL     *
004320*    CURRENT EXCLUSION ZONES ARE CIRCULAR (SEE WS-EXCL-TABLE). *
004330*    CARRIED OVER FOR THE DAY A SURVEY-DEFINED POLYGON ZONE    *
004340*    IS ADDED TO THE REFERENCE DATA.                           *
004350*--------------------------------------------------------------*
004360 01  WS-POLY-WORK.
004370     05  WS-POLY-VERTEX-CNT       PIC 9(2)  COMP     VALUE 0.
004380     05  WS-POLY-PT-X             PIC S9(3)V9(4) COMP.
004390     05  WS-POLY-PT-Y             PIC S9(3)V9(4) COMP.
004400     05  WS-POLY-INSIDE-SW        PIC X(01)         VALUE "N".
004410         88  POLY-INSIDE                            VALUE "Y".
004420     05  WS-POLY-IDX              PIC 9(2)  COMP.
004430     05  WS-POLY-J-IDX            PIC 9(2)  COMP.
004440     05  WS-POLY-P1X              PIC S9(3)V9(4) COMP.
004450     05  WS-POLY-P1Y              PIC S9(3)V9(4) COMP.
004460     05  WS-POLY-P2X              PIC S9(3)V9(4) COMP.
004470     05  WS-POLY-P2Y              PIC S9(3)V9(4) COMP.
004480     05  WS-POLY-YMIN             PIC S9(3)V9(4) COMP.
004490     05  WS-POLY-YMAX             PIC S9(3)V9(4) COMP.
004500     05  WS-POLY-XMAX             PIC S9(3)V9(4) COMP.
004510     05  WS-POLY-XINTERS          PIC S9(3)V9(9) COMP.
004520     05  WS-POLY-VERTEX OCCURS 20 TIMES.
004530         10  WS-POLY-VX           PIC S9(3)V9(4) COMP.
004540         10  WS-POLY-VY           PIC S9(3)V9(4) COMP.
004550*
004560*--------------------------------------------------------------*
004570*    SUBSCRIPTS, SWITCHES AND ACCUMULATORS.  EACH TABLE SCAN    *
004580*    INDEX CARRIES ITS OWN END-OF-TABLE 88, SHOP STANDARD FOR   *
004590*    EVERY HAND-ROLLED LINEAR SCAN (SEE THE TABLE-INDEX-END     *
004600*    FAMILY).  ADDED 30APR13, MPH, TICKET SS-144 - THE SCANS    *
004610*    WERE DRIVING OFF BARE NUMERIC LITERALS.                    *
004620*--------------------------------------------------------------*
004630 77  WS-CITY-IDX                  PIC 9(2)  COMP.
004640     88  CITY-IDX-END                        VALUE 11.
004650 77  WS-WATER-IDX                 PIC 9(2)  COMP.
004660     88  WATER-IDX-END                       VALUE 7.
004670 77  WS-EXCL-IDX                  PIC 9(2)  COMP.
004680     88  EXCL-IDX-END                        VALUE 6.
004690 77  WS-SEIS-IDX                  PIC 9(2)  COMP.
004700     88  SEIS-IDX-END                        VALUE 6.
004710 77  WS-CRIT-IDX                  PIC 9(2)  COMP.
004720 77  WS-SITES-READ                PIC 9(5)  COMP  VALUE 0.
004730 77  WS-SITES-REJECTED            PIC 9(5)  COMP  VALUE 0.
004740 77  WS-SITES-EVALUATED           PIC 9(5)  COMP  VALUE 0.
004750 77  WS-SITES-IN-EXCL-ZONE        PIC 9(5)  COMP  VALUE 0.
004760 77  WS-SCORE-SUM                 PIC S9(7)V99 COMP  VALUE 0.
004770 77  WS-WEIGHT-SUM                PIC S9(3)V99 COMP  VALUE 0.
004780 77  WS-BEST-SCORE                PIC 9(3)      VALUE 0.
004790 77  WS-BEST-SITE-ID              PIC X(08)     VALUE SPACES.
004800 77  WS-AVERAGE-SCORE             PIC S9(3)V99 COMP  VALUE 0.
004810*
004820 01  WS-BOUNDS-CONSTANTS.
004830     05  WS-LAT-MIN               PIC S9(3)V9(1) COMP
004840                                   VALUE +040.5.
004850     05  WS-LAT-MAX               PIC S9(3)V9(1) COMP
004860                                   VALUE +055.5.
004870     05  WS-LNG-MIN               PIC S9(3)V9(1) COMP
004880                                   VALUE +046.5.
004890     05  WS-LNG-MAX               PIC S9(3)V9(1) COMP
004900                                   VALUE +087.5.
004910*
004920 01  WS-NEAREST-CITY-AREA.
004930     05  WS-NEAREST-CITY-IDX      PIC 9(2)  COMP.
004940     05  WS-NEAREST-CITY-DIST     PIC S9(5)V9(6) COMP.
004950     05  WS-NEAREST-CITY-NAME     PIC X(20).
004960     05  WS-NEAREST-CITY-POP      PIC 9(08).
004970     05  WS-NEAREST-CITY-INDF     PIC 9V99.
004980*
004990 01  WS-NEAREST-WATER-AREA.
005000     05  WS-NEAREST-WATER-IDX     PIC 9(2)  COMP.
005010     05  WS-NEAREST-WATER-DIST    PIC S9(5)V9(6) COMP.
005020     05  WS-NEAREST-WATER-NAME    PIC X(20).
005030     05  WS-NEAREST-WATER-RELY    PIC 9(03).
005040*
005050 01  WS-EXCL-RESULT.
005060     05  WS-IN-EXCL-ZONE-SW       PIC X(01)  VALUE "N".
005070         88  IN-EXCL-ZONE                    VALUE "Y".
005080     05  WS-EXCL-ZONE-NAME        PIC X(30)  VALUE SPACES.
005090*
005100 01  WS-SEIS-RESULT.
005110*    WS-SEIS-FOUND-SW STOPS THE SCAN ON A MATCH THE SAME WAY
005120*    WS-IN-EXCL-ZONE-SW STOPS 500-CHECK-EXCLUSION-ZONES - NO
005130*    FORCED-SENTINEL TRICK.  ADDED 18JUL13, MPH, TICKET SS-149 -
005140*    THE OLD "MOVE 6 TO WS-SEIS-IDX" SENTINEL WAS STOMPED BY THE
005150*    PARAGRAPH'S OWN TRAILING "ADD 1", OVERRUNNING THE TABLE.
005160     05  WS-SEIS-FOUND-SW         PIC X(01)  VALUE "N".
005170         88  SEIS-ZONE-FOUND                  VALUE "Y".
005180     05  WS-SEIS-REGION           PIC X(20).
005190     05  WS-SEIS-LEVEL            PIC X(12).
005200     05  WS-SEIS-SCORE            PIC 9(03).
005210*
005220 01  WS-ECONOMIC-AREA.
005230     05  WS-OVERALL-SCORE         PIC 9(03)      VALUE 0.
005240     05  WS-SAFE-DISTANCE-SW      PIC X(01)      VALUE "N".
005250         88  SAFE-DISTANCE                       VALUE "Y".
005260     05  WS-COST-BASE             PIC S9(3)V99.
005270     05  WS-COST-REMOTE-PEN       PIC S9(3)V99.
005280     05  WS-COST-WATER-PEN        PIC S9(3)V99.
005290     05  WS-COST-SEISMIC-PEN      PIC S9(3)V99.
005300     05  WS-COST-TOTAL            PIC S9(3)V99.
005310     05  WS-TIMELINE-FACTOR       PIC S9(1)V9(1) COMP.
005320     05  WS-TIMELINE-TOTAL        PIC S9(2)V9(1).
005330     05  WS-TIMELINE-CONSTR       PIC S9(2)V9(1).
005340     05  WS-REVENUE-POP-FACTOR    PIC S9(1)V9(2) COMP.
005350     05  WS-REVENUE-IND-FACTOR    PIC S9(1)V9(2) COMP.
005360     05  WS-REVENUE-TOTAL         PIC S9(5)V9(2).
005370     05  WS-REVENUE-WHOLE         PIC S9(5).
005380*
005390*    708 PENALTY CAPS - SAME CLAMP-BEFORE-SUBTRACT IDIOM AS
005400*    800-COMPUTE-COST'S REMOTE/WATER PENALTIES.  ADDED 12MAR13,
005410*    MPH, TICKET SS-141 - DISTANCE TERMS WERE NOT CAPPED.
005420     05  WS-ECON-CITY-PEN         PIC S9(3)V99.
005430     05  WS-ECON-WATER-PEN        PIC S9(3)V99.
005440*
005450 01  WS-REPORT-LINE-CTR           PIC 9(3)  COMP  VALUE 0.
005460*
005470*--------------------------------------------------------------*
005480*    REPORT PRINT LINES.                                      *
005490*--------------------------------------------------------------*
005500 01  RPT-HEADING-1.
005510     05  FILLER                   PIC X(40)  VALUE SPACES.
005520     05  FILLER                   PIC X(42)  VALUE
005530         "NUCLEAR PLANT SITE EVALUATION REPORT".
005540     05  FILLER                   PIC X(50)  VALUE SPACES.
005550*
005560*--------------------------------------------------------------*
005570*    RPT-RULE-LINE / RPT-HEADING-2 - BOXED DETAIL TABLE, +/-    *
005580*    RULE AND |-DELIMITED COLUMNS, SHOP STANDARD FOR ALL RULED  *
005590*    REPORTS.  REDONE TO THE BOX FORMAT 30APR13, MPH, TICKET    *
005600*    SS-144 - PRIOR LAYOUT WAS PLAIN SPACE-SEPARATED COLUMNS.   *
005610*--------------------------------------------------------------*
005620 01  RPT-RULE-LINE.
005630     05  FILLER                   PIC X(01)  VALUE "+".
005640     05  FILLER                   PIC X(08)  VALUE ALL "-".
005650     05  FILLER                   PIC X(01)  VALUE "+".
005660     05  FILLER                   PIC X(14)  VALUE ALL "-".
005670     05  FILLER                   PIC X(01)  VALUE "+".
005680     05  FILLER                   PIC X(09)  VALUE ALL "-".
005690     05  FILLER                   PIC X(01)  VALUE "+".
005700     05  FILLER                   PIC X(09)  VALUE ALL "-".
005710     05  FILLER                   PIC X(01)  VALUE "+".
005720     05  FILLER                   PIC X(14)  VALUE ALL "-".
005730     05  FILLER                   PIC X(01)  VALUE "+".
005740     05  FILLER                   PIC X(08)  VALUE ALL "-".
005750     05  FILLER                   PIC X(01)  VALUE "+".
005760     05  FILLER                   PIC X(14)  VALUE ALL "-".
005770     05  FILLER                   PIC X(01)  VALUE "+".
005780     05  FILLER                   PIC X(08)  VALUE ALL "-".
005790     05  FILLER                   PIC X(01)  VALUE "+".
005800     05  FILLER                   PIC X(10)  VALUE ALL "-".
005810     05  FILLER                   PIC X(01)  VALUE "+".
005820     05  FILLER                   PIC X(06)  VALUE ALL "-".
005830     05  FILLER                   PIC X(01)  VALUE "+".
005840     05  FILLER                   PIC X(03)  VALUE ALL "-".
005850     05  FILLER                   PIC X(01)  VALUE "+".
005860     05  FILLER                   PIC X(06)  VALUE ALL "-".
005870     05  FILLER                   PIC X(01)  VALUE "+".
005880     05  FILLER                   PIC X(03)  VALUE ALL "-".
005890     05  FILLER                   PIC X(01)  VALUE "+".
005900     05  FILLER                   PIC X(05)  VALUE ALL "-".
005910     05  FILLER                   PIC X(01)  VALUE "+".
005920*
005930 01  RPT-HEADING-2.
005940     05  FILLER                   PIC X(01)  VALUE "|".
005950     05  FILLER                   PIC X(08)  VALUE "SITE-ID".
005960     05  FILLER                   PIC X(01)  VALUE "|".
005970     05  FILLER                   PIC X(14)  VALUE "SITE-NAME".
005980     05  FILLER                   PIC X(01)  VALUE "|".
005990     05  FILLER                   PIC X(09)  VALUE "LAT".
006000     05  FILLER                   PIC X(01)  VALUE "|".
006010     05  FILLER                   PIC X(09)  VALUE "LNG".
006020     05  FILLER                   PIC X(01)  VALUE "|".
006030     05  FILLER                   PIC X(14)  VALUE "NEAREST CITY".
006040     05  FILLER                   PIC X(01)  VALUE "|".
006050     05  FILLER                   PIC X(08)  VALUE "KM".
006060     05  FILLER                   PIC X(01)  VALUE "|".
006070     05  FILLER                   PIC X(14)  VALUE "WATER SOURCE".
006080     05  FILLER                   PIC X(01)  VALUE "|".
006090     05  FILLER                   PIC X(08)  VALUE "KM".
006100     05  FILLER                   PIC X(01)  VALUE "|".
006110     05  FILLER                   PIC X(10)  VALUE "SEISMIC".
006120     05  FILLER                   PIC X(01)  VALUE "|".
006130     05  FILLER                   PIC X(06)  VALUE "EXCL".
006140     05  FILLER                   PIC X(01)  VALUE "|".
006150     05  FILLER                   PIC X(03)  VALUE "SCR".
006160     05  FILLER                   PIC X(01)  VALUE "|".
006170     05  FILLER                   PIC X(06)  VALUE "COST$B".
006180     05  FILLER                   PIC X(01)  VALUE "|".
006190     05  FILLER                   PIC X(03)  VALUE "YRS".
006200     05  FILLER                   PIC X(01)  VALUE "|".
006210     05  FILLER                   PIC X(05)  VALUE "REV$M".
006220     05  FILLER                   PIC X(01)  VALUE "|".
006230*
006240 01  RPT-DETAIL-LINE.
006250     05  FILLER                   PIC X(01)  VALUE "|".
006260     05  RL-SITE-ID               PIC X(08).
006270     05  FILLER                   PIC X(01)  VALUE "|".
006280     05  RL-SITE-NAME             PIC X(14).
006290     05  FILLER                   PIC X(01)  VALUE "|".
006300     05  RL-LAT                   PIC +ZZ9.9999 BLANK WHEN ZERO.
006310     05  FILLER                   PIC X(01)  VALUE "|".
006320     05  RL-LNG                   PIC +ZZ9.9999 BLANK WHEN ZERO.
006330     05  FILLER                   PIC X(01)  VALUE "|".
006340     05  RL-CITY                  PIC X(14).
006350     05  FILLER                   PIC X(01)  VALUE "|".
006360     05  RL-CITY-KM               PIC ZZZZ9.99.
006370     05  FILLER                   PIC X(01)  VALUE "|".
006380     05  RL-WATER                 PIC X(14).
006390     05  FILLER                   PIC X(01)  VALUE "|".
006400     05  RL-WATER-KM              PIC ZZZZ9.99.
006410     05  FILLER                   PIC X(01)  VALUE "|".
006420     05  RL-SEISMIC               PIC X(10).
006430     05  FILLER                   PIC X(01)  VALUE "|".
006440     05  RL-EXCL                  PIC X(06).
006450     05  FILLER                   PIC X(01)  VALUE "|".
006460     05  RL-SCORE                 PIC ZZ9.
006470     05  FILLER                   PIC X(01)  VALUE "|".
006480     05  RL-COST                  PIC ZZ9.99.
006490     05  FILLER                   PIC X(01)  VALUE "|".
006500     05  RL-YEARS                 PIC Z9.9.
006510     05  FILLER                   PIC X(01)  VALUE "|".
006520     05  RL-REVENUE               PIC ZZZZ9.
006530     05  FILLER                   PIC X(01)  VALUE "|".
006540*
006550*--------------------------------------------------------------*
006560*    RPT-REJECT-LINE - NARROWER BOX OF ITS OWN (SITE-ID/LAT/    *
006570*    LNG/MESSAGE ONLY), SAME +/- AND | CONVENTION.  REDONE TO   *
006580*    THE BOX FORMAT 30APR13, MPH, TICKET SS-144.                *
006590*--------------------------------------------------------------*
006600 01  RPT-REJECT-RULE-LINE.
006610     05  FILLER                   PIC X(01)  VALUE "+".
006620     05  FILLER                   PIC X(08)  VALUE ALL "-".
006630     05  FILLER                   PIC X(01)  VALUE "+".
006640     05  FILLER                   PIC X(09)  VALUE ALL "-".
006650     05  FILLER                   PIC X(01)  VALUE "+".
006660     05  FILLER                   PIC X(09)  VALUE ALL "-".
006670     05  FILLER                   PIC X(01)  VALUE "+".
006680     05  FILLER                   PIC X(40)  VALUE ALL "-".
006690     05  FILLER                   PIC X(01)  VALUE "+".
006700*
006710 01  RPT-REJECT-LINE.
006720     05  FILLER                   PIC X(01)  VALUE "|".
006730     05  RJ-SITE-ID               PIC X(08).
006740     05  FILLER                   PIC X(01)  VALUE "|".
006750     05  RJ-LAT                   PIC +ZZ9.9999 BLANK WHEN ZERO.
006760     05  FILLER                   PIC X(01)  VALUE "|".
006770     05  RJ-LNG                   PIC +ZZ9.9999 BLANK WHEN ZERO.
006780     05  FILLER                   PIC X(01)  VALUE "|".
006790     05  RJ-MESSAGE               PIC X(40)  VALUE
006800         "REJECTED - OUTSIDE BOUNDS".
006810     05  FILLER                   PIC X(01)  VALUE "|".
006820*
006830*    950-PRINT-SUMMARY'S GRAND-TOTAL BLOCK STAYS THE SHOP'S      *
006840*    PLAIN "LABEL:VALUE" FORM - NO BOX, SAME AS EVERY OTHER      *
006850*    GRAND-TOTAL BLOCK THIS SHOP HAS EVER RUN.                  *
006860 01  RPT-SUMMARY-LINE.
006870     05  SM-LABEL                 PIC X(26).
006880     05  SM-VALUE                 PIC X(20).
006890     05  FILLER                   PIC X(86)  VALUE SPACES.
006900*
006910*****************************************************************
006920 PROCEDURE DIVISION.
006930*****************************************************************
006940*                                                               *
006950*    000-MAIN-PROCEDURE DRIVES THE ENTIRE RUN - OPEN, READ TO   *
006960*    EOF, SUMMARIZE, CLOSE.  ADDED 11MAR86, RAD.                *
006970*                                                               *
006980 000-MAIN-PROCEDURE.
006990     PERFORM 100-OPEN-FILES
007000     PERFORM 110-PRINT-HEADING
007010     PERFORM 150-READ-CANDIDATE
007020     PERFORM 200-PROCESS-ONE-CANDIDATE UNTIL CAND-EOF
007030     PERFORM 950-PRINT-SUMMARY
007040     PERFORM 990-CLOSE-FILES
007050     PERFORM FIN-PGM
007060     .
007070*
007080 100-OPEN-FILES.
007090     OPEN INPUT CANDIDATES
007100     OPEN OUTPUT EVALOUT
007110     OPEN OUTPUT EVALRPT
007120     .
007130*
007140 110-PRINT-HEADING.
007150     MOVE RPT-HEADING-1 TO PRINT-LINE
007160     WRITE PRINT-LINE AFTER ADVANCING TOP-OF-FORM
007170     MOVE RPT-RULE-LINE TO PRINT-LINE
007180     WRITE PRINT-LINE AFTER ADVANCING 2 LINES
007190     MOVE RPT-HEADING-2 TO PRINT-LINE
007200     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
007210     MOVE RPT-RULE-LINE TO PRINT-LINE
007220     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
007230     .
007240*
007250 150-READ-CANDIDATE.
007260     READ CANDIDATES INTO WS-CAND-REC
007270         AT END
007280             SET CAND-EOF TO TRUE
007290         NOT AT END
007300             ADD 1 TO WS-SITES-READ
007310     END-READ
007320     .
007330*
007340*--------------------------------------------------------------*
007350*    200-PROCESS-ONE-CANDIDATE - BATCH FLOW STEP 3.  VALIDATES *
007360*    BOUNDS THEN ROUTES TO EVALUATION OR REJECTION.            *
007370*--------------------------------------------------------------*
007380 200-PROCESS-ONE-CANDIDATE.
007390     PERFORM 210-VALIDATE-BOUNDS
007400     IF CAND-VALID
007410         PERFORM 250-EVALUATE-CANDIDATE THRU 250-EXIT
007420     ELSE
007430         PERFORM 280-REJECT-CANDIDATE
007440     END-IF
007450     PERFORM 150-READ-CANDIDATE
007460     .
007470*
007480*    210-VALIDATE-BOUNDS - 40.5 <= LAT <= 55.5 AND
007490*    46.5 <= LNG <= 87.5.  ADDED 18MAR90, MPH, TICKET SS-058.
007500 210-VALIDATE-BOUNDS.                                             SS-058
007510     SET CAND-VALID TO TRUE
007520     IF WS-CAND-LATITUDE < WS-LAT-MIN
007530             OR WS-CAND-LATITUDE > WS-LAT-MAX
007540             OR WS-CAND-LONGITUDE < WS-LNG-MIN
007550             OR WS-CAND-LONGITUDE > WS-LNG-MAX
007560         SET CAND-NOT-VALID TO TRUE
007570     END-IF
007580     .
007590*
007600 280-REJECT-CANDIDATE.
007610     ADD 1 TO WS-SITES-REJECTED
007620     MOVE SPACES TO EVAL-REC
007630     MOVE WS-CAND-SITE-ID TO EVAL-SITE-ID
007640     MOVE WS-CAND-SITE-NAME TO EVAL-SITE-NAME
007650     MOVE WS-CAND-LATITUDE TO EVAL-LATITUDE
007660     MOVE WS-CAND-LONGITUDE TO EVAL-LONGITUDE
007670     MOVE "R" TO EVAL-STATUS
007680     WRITE EVAL-REC
007690     PERFORM 920-PRINT-REJECT-LINE
007700     .
007710*
007720*--------------------------------------------------------------*
007730*    250-EVALUATE-CANDIDATE - BATCH FLOW STEPS 3B THRU 3G.     *
007740*--------------------------------------------------------------*
007750 250-EVALUATE-CANDIDATE.
007760     PERFORM 300-FIND-NEAREST-CITY THRU 300-EXIT
007770     PERFORM 320-FIND-NEAREST-WATER THRU 320-EXIT
007780     PERFORM 500-CHECK-EXCLUSION-ZONES THRU 500-EXIT
007790     PERFORM 600-LOOKUP-SEISMIC-ZONE THRU 600-EXIT
007800     PERFORM 700-COMPUTE-CRITERIA THRU 700-EXIT
007810     PERFORM 780-COMPUTE-OVERALL-SCORE
007820     PERFORM 800-COMPUTE-COST
007830     PERFORM 810-COMPUTE-TIMELINE
007840     PERFORM 820-COMPUTE-REVENUE
007850     PERFORM 900-WRITE-EVAL-REC
007860     PERFORM 910-PRINT-DETAIL-LINE
007870     ADD 1 TO WS-SITES-EVALUATED
007880     ADD WS-OVERALL-SCORE TO WS-SCORE-SUM
007890     IF IN-EXCL-ZONE
007900         ADD 1 TO WS-SITES-IN-EXCL-ZONE
007910     END-IF
007920     IF WS-OVERALL-SCORE > WS-BEST-SCORE
007930         MOVE WS-OVERALL-SCORE TO WS-BEST-SCORE
007940         MOVE WS-CAND-SITE-ID TO WS-BEST-SITE-ID
007950     END-IF
007960     .
007970 250-EXIT.
007980     EXIT.
007990*
008000*--------------------------------------------------------------*
008010*    300-FIND-NEAREST-CITY - LINEAR SCAN, STRICTLY-LESS-THAN   *
008020*    KEEPS THE EARLIEST OF TIES.  ADDED 02JUN86, RAD.          *
008030*--------------------------------------------------------------*
008040 300-FIND-NEAREST-CITY.
008050     MOVE 99999 TO WS-NEAREST-CITY-DIST
008060     MOVE 1 TO WS-NEAREST-CITY-IDX
008070     MOVE WS-CAND-LATITUDE TO WS-DIST-LAT1
008080     MOVE WS-CAND-LONGITUDE TO WS-DIST-LNG1
008090     MOVE 1 TO WS-CITY-IDX
008100     PERFORM 310-TEST-ONE-CITY THRU 310-EXIT
008110         UNTIL CITY-IDX-END
008120     MOVE CITY-NAME(WS-NEAREST-CITY-IDX) TO WS-NEAREST-CITY-NAME
008130     MOVE CITY-POPULATION(WS-NEAREST-CITY-IDX)
008140         TO WS-NEAREST-CITY-POP
008150     MOVE CITY-IND-FACTOR(WS-NEAREST-CITY-IDX)
008160         TO WS-NEAREST-CITY-INDF
008170     .
008180 300-EXIT.
008190     EXIT.
008200*
008210 310-TEST-ONE-CITY.
008220     MOVE CITY-LAT(WS-CITY-IDX) TO WS-DIST-LAT2
008230     MOVE CITY-LNG(WS-CITY-IDX) TO WS-DIST-LNG2
008240     PERFORM 400-CALC-DISTANCE THRU 400-EXIT
008250     IF WS-DIST-RESULT < WS-NEAREST-CITY-DIST
008260         MOVE WS-DIST-RESULT TO WS-NEAREST-CITY-DIST
008270         MOVE WS-CITY-IDX TO WS-NEAREST-CITY-IDX
008280     END-IF
008290     ADD 1 TO WS-CITY-IDX
008300     .
008310 310-EXIT.
008320     EXIT.
008330*
008340 320-FIND-NEAREST-WATER.
008350     MOVE 99999 TO WS-NEAREST-WATER-DIST
008360     MOVE 1 TO WS-NEAREST-WATER-IDX
008370     MOVE WS-CAND-LATITUDE TO WS-DIST-LAT1
008380     MOVE WS-CAND-LONGITUDE TO WS-DIST-LNG1
008390     MOVE 1 TO WS-WATER-IDX
008400     PERFORM 330-TEST-ONE-WATER THRU 330-EXIT
008410         UNTIL WATER-IDX-END
008420     MOVE WATER-NAME(WS-NEAREST-WATER-IDX)
008430         TO WS-NEAREST-WATER-NAME
008440     MOVE WATER-RELIABILITY(WS-NEAREST-WATER-IDX)
008450         TO WS-NEAREST-WATER-RELY
008460     .
008470 320-EXIT.
008480     EXIT.
008490*
008500 330-TEST-ONE-WATER.
008510     MOVE WATER-LAT(WS-WATER-IDX) TO WS-DIST-LAT2
008520     MOVE WATER-LNG(WS-WATER-IDX) TO WS-DIST-LNG2
008530     PERFORM 400-CALC-DISTANCE THRU 400-EXIT
008540     IF WS-DIST-RESULT < WS-NEAREST-WATER-DIST
008550         MOVE WS-DIST-RESULT TO WS-NEAREST-WATER-DIST
008560         MOVE WS-WATER-IDX TO WS-NEAREST-WATER-IDX
008570     END-IF
008580     ADD 1 TO WS-WATER-IDX
008590     .
008600 330-EXIT.
008610     EXIT.
008620*
008630*--------------------------------------------------------------*
008640*    400-CALC-DISTANCE - HAVERSINE GREAT-CIRCLE DISTANCE.      *
008650*    USES C = 2*ASIN(SQRT(A)) FORM - AVOIDS QUADRANT LOGIC.    *
008660*    INPUT  WS-DIST-LAT1/LNG1/LAT2/LNG2 (DEGREES).             *
008670*    OUTPUT WS-DIST-RESULT (KM, UNROUNDED).                    *
008680*    REWORKED 21JUN95, MPH, TO HAND TAYLOR SERIES - SEE LOG.   *
008690*--------------------------------------------------------------*
008700 400-CALC-DISTANCE.                                               SS-084
008710     COMPUTE WS-DIST-LAT1-RAD =
008720         WS-DIST-LAT1 * WS-DEGREES-TO-RADIANS
008730     COMPUTE WS-DIST-LAT2-RAD =
008740         WS-DIST-LAT2 * WS-DEGREES-TO-RADIANS
008750     COMPUTE WS-DIST-DLAT-RAD =
008760         (WS-DIST-LAT2 - WS-DIST-LAT1) * WS-DEGREES-TO-RADIANS
008770     COMPUTE WS-DIST-DLNG-RAD =
008780         (WS-DIST-LNG2 - WS-DIST-LNG1) * WS-DEGREES-TO-RADIANS
008790*
008800     COMPUTE WS-TRIG-X = WS-DIST-DLAT-RAD / 2
008810     PERFORM 410-COMPUTE-SIN-COS THRU 410-EXIT
008820     MOVE WS-TRIG-SIN TO WS-DIST-SIN-DLAT2
008830*
008840     COMPUTE WS-TRIG-X = WS-DIST-DLNG-RAD / 2
008850     PERFORM 410-COMPUTE-SIN-COS THRU 410-EXIT
008860     MOVE WS-TRIG-SIN TO WS-DIST-SIN-DLNG2
008870*
008880     MOVE WS-DIST-LAT1-RAD TO WS-TRIG-X
008890     PERFORM 410-COMPUTE-SIN-COS THRU 410-EXIT
008900     MOVE WS-TRIG-COS TO WS-DIST-COS-LAT1
008910*
008920     MOVE WS-DIST-LAT2-RAD TO WS-TRIG-X
008930     PERFORM 410-COMPUTE-SIN-COS THRU 410-EXIT
008940     MOVE WS-TRIG-COS TO WS-DIST-COS-LAT2
008950*
008960     COMPUTE WS-DIST-A =
008970         (WS-DIST-SIN-DLAT2 * WS-DIST-SIN-DLAT2)
008980         + (WS-DIST-COS-LAT1 * WS-DIST-COS-LAT2
008990            * WS-DIST-SIN-DLNG2 * WS-DIST-SIN-DLNG2)
009000     IF WS-DIST-A > 1
009010         MOVE 1 TO WS-DIST-A
009020     END-IF
009030     COMPUTE WS-DIST-SQRT-A = WS-DIST-A ** 0.5
009040*
009050     MOVE WS-DIST-SQRT-A TO WS-TRIG-X
009060     PERFORM 420-COMPUTE-ASIN THRU 420-EXIT
009070     COMPUTE WS-DIST-C = 2 * WS-TRIG-ASIN
009080*
009090     COMPUTE WS-DIST-RESULT = WS-EARTH-RADIUS-KM * WS-DIST-C
009100     .
009110 400-EXIT.
009120     EXIT.
009130*
009140*--------------------------------------------------------------*
009150*    410-COMPUTE-SIN-COS - TAYLOR SERIES, FOUR TERMS.  INPUT   *
009160*    WS-TRIG-X IN RADIANS (SMALL ANGLE, |X| < 1 RADIAN HERE).  *
009170*--------------------------------------------------------------*
009180 410-COMPUTE-SIN-COS.
009190     COMPUTE WS-TRIG-X2 = WS-TRIG-X * WS-TRIG-X
009200*
009210     COMPUTE WS-TRIG-SIN ROUNDED =
009220         WS-TRIG-X
009230         - ((WS-TRIG-X * WS-TRIG-X2) / 6)
009240         + ((WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2) / 120)
009250         - ((WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2 * WS-TRIG-X2)
009260            / 5040)
009270*
009280     COMPUTE WS-TRIG-COS ROUNDED =
009290         1
009300         - (WS-TRIG-X2 / 2)
009310         + ((WS-TRIG-X2 * WS-TRIG-X2) / 24)
009320         - ((WS-TRIG-X2 * WS-TRIG-X2 * WS-TRIG-X2) / 720)
009330     .
009340 410-EXIT.
009350     EXIT.
009360*
009370*--------------------------------------------------------------*
009380*    420-COMPUTE-ASIN - TAYLOR SERIES, FOUR TERMS.  INPUT      *
009390*    WS-TRIG-X IN RANGE 0 THRU 1 (SQUARE ROOT OF HAVERSINE A). *
009400*--------------------------------------------------------------*
009410 420-COMPUTE-ASIN.
009420     COMPUTE WS-TRIG-X2 = WS-TRIG-X * WS-TRIG-X
009430*
009440     COMPUTE WS-TRIG-ASIN ROUNDED =
009450         WS-TRIG-X
009460         + ((WS-TRIG-X * WS-TRIG-X2) / 6)
009470         + ((WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2) * 3 / 40)
009480         + ((WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2 * WS-TRIG-X2)
009490            * 15 / 336)
009500     .
009510 420-EXIT.
009520     EXIT.
009530*
009540*--------------------------------------------------------------*
009550*    500-CHECK-EXCLUSION-ZONES - SCANS THE CIRCULAR ZONE TABLE *
009560*    IN ORDER; FIRST ZONE WHOSE CENTER DISTANCE IS LESS THAN   *
009570*    ITS RADIUS WINS.  ADDED 19SEP86, JKL, TICKET SS-009.      *
009580*--------------------------------------------------------------*
009590 500-CHECK-EXCLUSION-ZONES.
009600     MOVE "N" TO WS-IN-EXCL-ZONE-SW
009610     MOVE SPACES TO WS-EXCL-ZONE-NAME
009620     MOVE WS-CAND-LATITUDE TO WS-DIST-LAT1
009630     MOVE WS-CAND-LONGITUDE TO WS-DIST-LNG1
009640     MOVE 1 TO WS-EXCL-IDX
009650     PERFORM 510-TEST-ONE-ZONE THRU 510-EXIT
009660         UNTIL EXCL-IDX-END OR IN-EXCL-ZONE
009670     .
009680 500-EXIT.
009690     EXIT.
009700*
009710 510-TEST-ONE-ZONE.
009720     MOVE ZONE-LAT(WS-EXCL-IDX) TO WS-DIST-LAT2
009730     MOVE ZONE-LNG(WS-EXCL-IDX) TO WS-DIST-LNG2
009740     PERFORM 400-CALC-DISTANCE THRU 400-EXIT
009750     IF WS-DIST-RESULT < ZONE-RADIUS(WS-EXCL-IDX)
009760         SET IN-EXCL-ZONE TO TRUE
009770         MOVE ZONE-NAME(WS-EXCL-IDX) TO WS-EXCL-ZONE-NAME
009780     END-IF
009790     ADD 1 TO WS-EXCL-IDX
009800     .
009810 510-EXIT.
009820     EXIT.
009830*
009840*--------------------------------------------------------------*
009850*    550-POINT-IN-POLYGON - RAY-CASTING TEST.  RESERVED - NOT  *
009860*    CALLED BY THE MAIN FLOW (SEE WS-POLY-WORK REMARKS).  KEPT *
009870*    IN CASE A POLYGON-FORM EXCLUSION ZONE IS EVER SUPPLIED.   *
009880*    ADDED 22JUL88, MPH, TICKET SS-038.                       *
009890*--------------------------------------------------------------*
009900 550-POINT-IN-POLYGON.                                            SS-038
009910     MOVE "N" TO WS-POLY-INSIDE-SW
009920     MOVE WS-POLY-VERTEX-CNT TO WS-POLY-J-IDX
009930     MOVE 1 TO WS-POLY-IDX
009940     PERFORM 555-TEST-ONE-VERTEX THRU 555-EXIT
009950         UNTIL WS-POLY-IDX > WS-POLY-VERTEX-CNT
009960     .
009970 550-EXIT.
009980     EXIT.
009990*
010000 555-TEST-ONE-VERTEX.
010010     MOVE WS-POLY-VX(WS-POLY-IDX) TO WS-POLY-P1X
010020     MOVE WS-POLY-VY(WS-POLY-IDX) TO WS-POLY-P1Y
010030     MOVE WS-POLY-VX(WS-POLY-J-IDX) TO WS-POLY-P2X
010040     MOVE WS-POLY-VY(WS-POLY-J-IDX) TO WS-POLY-P2Y
010050     PERFORM 560-TEST-ONE-EDGE THRU 560-EXIT
010060     MOVE WS-POLY-IDX TO WS-POLY-J-IDX
010070     ADD 1 TO WS-POLY-IDX
010080     .
010090 555-EXIT.
010100     EXIT.
010110*
010120*    560-TEST-ONE-EDGE - ONE EDGE OF THE RAY-CASTING TEST.  NO
010130*    INTRINSIC MIN/MAX AVAILABLE ON THIS COMPILER - WORKED OUT
010140*    BY HAND INTO WS-POLY-YMIN/YMAX/XMAX.
010150 560-TEST-ONE-EDGE.
010160     IF WS-POLY-P1Y < WS-POLY-P2Y
010170         MOVE WS-POLY-P1Y TO WS-POLY-YMIN
010180         MOVE WS-POLY-P2Y TO WS-POLY-YMAX
010190     ELSE
010200         MOVE WS-POLY-P2Y TO WS-POLY-YMIN
010210         MOVE WS-POLY-P1Y TO WS-POLY-YMAX
010220     END-IF
010230     IF WS-POLY-P1X > WS-POLY-P2X
010240         MOVE WS-POLY-P1X TO WS-POLY-XMAX
010250     ELSE
010260         MOVE WS-POLY-P2X TO WS-POLY-XMAX
010270     END-IF
010280     IF WS-POLY-PT-Y > WS-POLY-YMIN
010290             AND WS-POLY-PT-Y <= WS-POLY-YMAX
010300             AND WS-POLY-PT-X <= WS-POLY-XMAX
010310         IF WS-POLY-P1Y NOT = WS-POLY-P2Y
010320             COMPUTE WS-POLY-XINTERS =
010330                 (WS-POLY-PT-Y - WS-POLY-P1Y)
010340                 * (WS-POLY-P2X - WS-POLY-P1X)
010350                 / (WS-POLY-P2Y - WS-POLY-P1Y)
010360                 + WS-POLY-P1X
010370             IF WS-POLY-P1X = WS-POLY-P2X
010380                     OR WS-POLY-PT-X <= WS-POLY-XINTERS
010390                 PERFORM 570-FLIP-INSIDE-SWITCH
010400             END-IF
010410         ELSE
010420             PERFORM 570-FLIP-INSIDE-SWITCH
010430         END-IF
010440     END-IF
010450     .
010460 560-EXIT.
010470     EXIT.
010480*
010490 570-FLIP-INSIDE-SWITCH.
010500     IF POLY-INSIDE
010510         MOVE "N" TO WS-POLY-INSIDE-SW
010520     ELSE
010530         MOVE "Y" TO WS-POLY-INSIDE-SW
010540     END-IF
010550     .
010560*
010570*--------------------------------------------------------------*
010580*    600-LOOKUP-SEISMIC-ZONE - FIRST INCLUSIVE RANGE MATCH     *
010590*    WINS; UNMATCHED SITES GET THE UNKNOWN/MEDIUM/60 DEFAULT.  *
010600*    ADDED 14JAN87, RAD; BOUNDARIES REVISED 25MAR10, MPH.      *
010610*--------------------------------------------------------------*
010620 600-LOOKUP-SEISMIC-ZONE.
010630     MOVE "UNKNOWN" TO WS-SEIS-REGION
010640     MOVE "MEDIUM" TO WS-SEIS-LEVEL
010650     MOVE 60 TO WS-SEIS-SCORE
010660     PERFORM 610-SCAN-SEISMIC-TABLE THRU 610-EXIT
010670     .
010680 600-EXIT.
010690     EXIT.
010700*
010710 610-SCAN-SEISMIC-TABLE.                                          SS-127
010720     MOVE "N" TO WS-SEIS-FOUND-SW
010730     MOVE 1 TO WS-SEIS-IDX
010740     PERFORM 615-TEST-ONE-SEIS-RANGE THRU 615-EXIT
010750         UNTIL SEIS-IDX-END OR SEIS-ZONE-FOUND
010760     .
010770 610-EXIT.
010780     EXIT.
010790*
010800 615-TEST-ONE-SEIS-RANGE.
010810     IF WS-CAND-LATITUDE >= SEIS-LAT-LO(WS-SEIS-IDX)
010820             AND WS-CAND-LATITUDE <= SEIS-LAT-HI(WS-SEIS-IDX)
010830             AND WS-CAND-LONGITUDE >= SEIS-LNG-LO(WS-SEIS-IDX)
010840             AND WS-CAND-LONGITUDE <= SEIS-LNG-HI(WS-SEIS-IDX)
010850         MOVE SEIS-REGION(WS-SEIS-IDX) TO WS-SEIS-REGION
010860         MOVE SEIS-LEVEL(WS-SEIS-IDX) TO WS-SEIS-LEVEL
010870         MOVE SEIS-SCORE(WS-SEIS-IDX) TO WS-SEIS-SCORE
010880         SET SEIS-ZONE-FOUND TO TRUE
010890     END-IF
010900     ADD 1 TO WS-SEIS-IDX
010910     .
010920 615-EXIT.
010930     EXIT.
010940*
010950*--------------------------------------------------------------*
010960*    700-COMPUTE-CRITERIA - DRIVES THE TEN CRITERION SCORES.   *
010970*    ADDED 30APR87, RAD, TICKET SS-021.                       *
010980*--------------------------------------------------------------*
010990 700-COMPUTE-CRITERIA.
011000     PERFORM 701-SCORE-POPULATION-ACCESS
011010     PERFORM 702-SCORE-WATER-SUPPLY
011020     PERFORM 703-SCORE-SEISMIC-SAFETY
011030     PERFORM 704-SCORE-ENVIRONMENTAL-IMPACT
011040     PERFORM 705-SCORE-GRID-INTEGRATION
011050     PERFORM 706-SCORE-TRANSPORTATION
011060     PERFORM 707-SCORE-INDUSTRIAL-DEMAND
011070     PERFORM 708-SCORE-ECONOMIC-VIABILITY
011080     PERFORM 709-SCORE-PUBLIC-ACCEPTANCE
011090     PERFORM 710-SCORE-EMERGENCY-PREP
011100     .
011110 700-EXIT.
011120     EXIT.
011130*
011140*    701 - POPULATION ACCESS, WEIGHT 0.15.
011150 701-SCORE-POPULATION-ACCESS.
011160     COMPUTE WS-SC-POP-ACCESS ROUNDED =
011170         100 - (WS-NEAREST-CITY-DIST * 0.2)
011180     IF WS-SC-POP-ACCESS < 0
011190         MOVE 0 TO WS-SC-POP-ACCESS
011200     END-IF
011210     .
011220*
011230*    702 - WATER SUPPLY, WEIGHT 0.12.
011240 702-SCORE-WATER-SUPPLY.
011250     COMPUTE WS-SC-WATER-SUPPLY ROUNDED =
011260         (100 - (WS-NEAREST-WATER-DIST * 0.5))
011270         * (WS-NEAREST-WATER-RELY / 100)
011280     IF WS-SC-WATER-SUPPLY < 0
011290         MOVE 0 TO WS-SC-WATER-SUPPLY
011300     END-IF
011310     .
011320*
011330*    703 - SEISMIC SAFETY, WEIGHT 0.10 - DIRECT TABLE SCORE.
011340 703-SCORE-SEISMIC-SAFETY.
011350     MOVE WS-SEIS-SCORE TO WS-SC-SEISMIC-SAFETY
011360     .
011370*
011380*    704 - ENVIRONMENTAL IMPACT, WEIGHT 0.08.  GRADED VARIANT
011390*    IS NORMATIVE PER HOME OFFICE REVIEW - CIRCULAR ZONES ARE
011400*    TREATED AS HIGH RESTRICTION (SCORE 10).
011410 704-SCORE-ENVIRONMENTAL-IMPACT.
011420     IF IN-EXCL-ZONE
011430         MOVE 10 TO WS-SC-ENVIRON-IMPACT
011440     ELSE
011450         MOVE 90 TO WS-SC-ENVIRON-IMPACT
011460     END-IF
011470     .
011480*
011490*    705 - GRID INTEGRATION, WEIGHT 0.10.  CORRECTED 03FEB88,
011500*    RAD - WAS DOUBLE-COUNTING POPULATION POINTS.
011510 705-SCORE-GRID-INTEGRATION.                                      SS-030
011520     COMPUTE WS-SC-GRID-INTEGRATION ROUNDED =
011530         100 - WS-NEAREST-CITY-DIST * 0.15
011540     IF WS-SC-GRID-INTEGRATION < 50
011550         MOVE 50 TO WS-SC-GRID-INTEGRATION
011560     END-IF
011570     IF WS-NEAREST-CITY-POP > 500000
011580         ADD 10 TO WS-SC-GRID-INTEGRATION
011590     END-IF
011600     IF WS-NEAREST-CITY-NAME = "ALMATY"
011610             OR WS-NEAREST-CITY-NAME = "NUR-SULTAN"
011620             OR WS-NEAREST-CITY-NAME = "SHYMKENT"
011630         ADD 15 TO WS-SC-GRID-INTEGRATION
011640     END-IF
011650     IF WS-SC-GRID-INTEGRATION > 100
011660         MOVE 100 TO WS-SC-GRID-INTEGRATION
011670     END-IF
011680     IF WS-SC-GRID-INTEGRATION < 0
011690         MOVE 0 TO WS-SC-GRID-INTEGRATION
011700     END-IF
011710     .
011720*
011730*    706 - TRANSPORTATION, WEIGHT 0.08.  CITY BONUS TABLE
011740*    CORRECTED 09DEC88, RAD, PER REVISED RAIL STUDY.
011750 706-SCORE-TRANSPORTATION.
011760     COMPUTE WS-SC-TRANSPORTATION ROUNDED =
011770         100 - (WS-NEAREST-CITY-DIST * 0.2)
011780     IF WS-SC-TRANSPORTATION < 0
011790         MOVE 0 TO WS-SC-TRANSPORTATION
011800     END-IF
011810     EVALUATE WS-NEAREST-CITY-NAME
011820         WHEN "ALMATY"
011830             ADD 20 TO WS-SC-TRANSPORTATION
011840         WHEN "NUR-SULTAN"
011850             ADD 15 TO WS-SC-TRANSPORTATION
011860         WHEN "SHYMKENT"
011870             ADD 15 TO WS-SC-TRANSPORTATION
011880         WHEN "KARAGANDA"
011890             ADD 10 TO WS-SC-TRANSPORTATION
011900         WHEN "AKTOBE"
011910             ADD 10 TO WS-SC-TRANSPORTATION
011920         WHEN "PAVLODAR"
011930             ADD 10 TO WS-SC-TRANSPORTATION
011940         WHEN OTHER
011950             CONTINUE
011960     END-EVALUATE
011970     IF WS-SC-TRANSPORTATION > 100
011980         MOVE 100 TO WS-SC-TRANSPORTATION
011990     END-IF
012000     .
012010*
012020*    707 - INDUSTRIAL DEMAND, WEIGHT 0.12.
012030 707-SCORE-INDUSTRIAL-DEMAND.
012040     COMPUTE WS-SC-INDUSTRIAL-DMD ROUNDED =
012050         50 + (WS-NEAREST-CITY-INDF * 40)
012060            - (WS-NEAREST-CITY-DIST * 0.1)
012070     IF WS-SC-INDUSTRIAL-DMD > 100
012080         MOVE 100 TO WS-SC-INDUSTRIAL-DMD
012090     END-IF
012100     IF WS-SC-INDUSTRIAL-DMD < 0
012110         MOVE 0 TO WS-SC-INDUSTRIAL-DMD
012120     END-IF
012130     .
012140*
012150*    708 - ECONOMIC VIABILITY, WEIGHT 0.10.  CLAMPED 15MAY89,
012160*    JKL, PER AUDIT FINDING.  CITY/WATER DISTANCE PENALTY TERMS
012170*    CAPPED 12MAR13, MPH, TICKET SS-141 - THEY WERE FEEDING THE
012180*    FINAL SUM UNBOUNDED AND UNDERSTATING MID-RANGE SITES.
012190 708-SCORE-ECONOMIC-VIABILITY.
012200     COMPUTE WS-ECON-CITY-PEN ROUNDED =
012210         WS-NEAREST-CITY-DIST * 0.1
012220     IF WS-ECON-CITY-PEN > 30
012230         MOVE 30 TO WS-ECON-CITY-PEN
012240     END-IF
012250     COMPUTE WS-ECON-WATER-PEN ROUNDED =
012260         WS-NEAREST-WATER-DIST * 0.2
012270     IF WS-ECON-WATER-PEN > 20
012280         MOVE 20 TO WS-ECON-WATER-PEN
012290     END-IF
012300     COMPUTE WS-SC-ECONOMIC-VIAB ROUNDED =
012310         80 - WS-ECON-CITY-PEN
012320            - WS-ECON-WATER-PEN
012330            - ((100 - WS-SEIS-SCORE) * 0.3)
012340            + (WS-NEAREST-CITY-INDF * 20)
012350     IF WS-SC-ECONOMIC-VIAB > 100
012360         MOVE 100 TO WS-SC-ECONOMIC-VIAB
012370     END-IF
012380     IF WS-SC-ECONOMIC-VIAB < 0
012390         MOVE 0 TO WS-SC-ECONOMIC-VIAB
012400     END-IF
012410     .
012420*
012430*    709 - PUBLIC ACCEPTANCE, WEIGHT 0.05.  CONSTANT PER
012440*    STAKEHOLDER STUDY.  ADDED 06MAY02, MPH.
012450 709-SCORE-PUBLIC-ACCEPTANCE.                                     SS-102
012460     MOVE 71 TO WS-SC-PUBLIC-ACCEPT
012470     .
012480*
012490*    710 - EMERGENCY PREPAREDNESS, WEIGHT 0.10.
012500 710-SCORE-EMERGENCY-PREP.
012510     COMPUTE WS-SC-EMERGENCY-PREP ROUNDED =
012520         100 - (WS-NEAREST-CITY-DIST * 0.3)
012530     IF WS-SC-EMERGENCY-PREP < 0
012540         MOVE 0 TO WS-SC-EMERGENCY-PREP
012550     END-IF
012560     .
012570*
012580*--------------------------------------------------------------*
012590*    780-COMPUTE-OVERALL-SCORE - WEIGHTED SUM OVER THE TEN     *
012600*    CRITERION/WEIGHT TABLES.  CORRECTED 19NOV04, JKL - WAS    *
012610*    DIVIDING BY 10 INSTEAD OF THE WEIGHT TABLE SUM.  ALSO     *
012620*    SETS THE SAFE-DISTANCE ANNOTATION (ADDED 27OCT89, RAD).  *
012630*--------------------------------------------------------------*
012640 780-COMPUTE-OVERALL-SCORE.                                       SS-111
012650     MOVE 0 TO WS-SCORE-SUM
012660     MOVE 0 TO WS-WEIGHT-SUM
012670     MOVE 1 TO WS-CRIT-IDX
012680     PERFORM 785-ADD-ONE-CRITERION THRU 785-EXIT
012690         UNTIL WS-CRIT-IDX > 10
012700     COMPUTE WS-OVERALL-SCORE ROUNDED =
012710         WS-SCORE-SUM / WS-WEIGHT-SUM
012720     IF WS-NEAREST-CITY-DIST >= 30
012730         SET SAFE-DISTANCE TO TRUE
012740     ELSE
012750         MOVE "N" TO WS-SAFE-DISTANCE-SW
012760     END-IF
012770     .
012780*
012790 785-ADD-ONE-CRITERION.
012800     COMPUTE WS-SCORE-SUM =
012810         WS-SCORE-SUM
012820         + (WS-CRIT-SCORE(WS-CRIT-IDX)
012830            * WS-CRIT-WEIGHT(WS-CRIT-IDX))
012840     ADD WS-CRIT-WEIGHT(WS-CRIT-IDX) TO WS-WEIGHT-SUM
012850     ADD 1 TO WS-CRIT-IDX
012860     .
012870 785-EXIT.
012880     EXIT.
012890*
012900*--------------------------------------------------------------*
012910*    800-COMPUTE-COST - CONSTRUCTION COST ESTIMATE, BILLIONS   *
012920*    USD.  ADDED 11AUG87, JKL, TICKET SS-026.                 *
012930*--------------------------------------------------------------*
012940 800-COMPUTE-COST.
012950     MOVE 10.00 TO WS-COST-BASE
012960     COMPUTE WS-COST-REMOTE-PEN ROUNDED =
012970         WS-NEAREST-CITY-DIST * 0.01
012980     IF WS-COST-REMOTE-PEN > 2.00
012990         MOVE 2.00 TO WS-COST-REMOTE-PEN
013000     END-IF
013010     COMPUTE WS-COST-WATER-PEN ROUNDED =
013020         WS-NEAREST-WATER-DIST * 0.005
013030     IF WS-COST-WATER-PEN > 1.00
013040         MOVE 1.00 TO WS-COST-WATER-PEN
013050     END-IF
013060     COMPUTE WS-COST-SEISMIC-PEN ROUNDED =
013070         (100 - WS-SEIS-SCORE) * 0.02
013080     COMPUTE WS-COST-TOTAL ROUNDED =
013090         WS-COST-BASE + WS-COST-REMOTE-PEN
013100         + WS-COST-WATER-PEN + WS-COST-SEISMIC-PEN
013110     .
013120*
013130*--------------------------------------------------------------*
013140*    810-COMPUTE-TIMELINE - PROJECT YEARS.  BASE 10, COMPLEXITY*
013150*    FACTOR BY OVERALL SCORE BAND.                              *
013160*--------------------------------------------------------------*
013170 810-COMPUTE-TIMELINE.
013180     IF WS-OVERALL-SCORE >= 80
013190         MOVE 0.9 TO WS-TIMELINE-FACTOR
013200     ELSE
013210         IF WS-OVERALL-SCORE >= 60
013220             MOVE 1.0 TO WS-TIMELINE-FACTOR
013230         ELSE
013240             MOVE 1.2 TO WS-TIMELINE-FACTOR
013250         END-IF
013260     END-IF
013270     COMPUTE WS-TIMELINE-TOTAL ROUNDED =
013280         10 * WS-TIMELINE-FACTOR
013290     COMPUTE WS-TIMELINE-CONSTR ROUNDED =
013300         WS-TIMELINE-TOTAL - 4
013310     .
013320*
013330*--------------------------------------------------------------*
013340*    820-COMPUTE-REVENUE - ANNUAL REVENUE ESTIMATE, MILLIONS   *
013350*    USD.  INDUSTRIAL FACTOR IS THE CRITERION-7 SCORE, NOT THE *
013360*    RAW CITY FACTOR - SEE BUSINESS RULES.                    *
013370*--------------------------------------------------------------*
013380 820-COMPUTE-REVENUE.
013390     COMPUTE WS-REVENUE-POP-FACTOR ROUNDED =
013400         WS-NEAREST-CITY-POP / 1000000
013410     IF WS-REVENUE-POP-FACTOR > 2.0
013420         MOVE 2.0 TO WS-REVENUE-POP-FACTOR
013430     END-IF
013440     COMPUTE WS-REVENUE-IND-FACTOR ROUNDED =
013450         WS-SC-INDUSTRIAL-DMD / 100
013460     COMPUTE WS-REVENUE-TOTAL ROUNDED =
013470         800 * (0.5 + (0.3 * WS-REVENUE-POP-FACTOR)
013480                    + (0.2 * WS-REVENUE-IND-FACTOR))
013490*
013500*    REVENUE RE-ROUNDED TO A WHOLE FIGURE FOR THE REPORT/OUTPUT
013510*    FIELDS - THOSE ARE 0-DECIMAL AND A PLAIN MOVE WAS JUST
013520*    TRUNCATING THE CENTS.  FIXED 12MAR13, MPH, TICKET SS-141.
013530     COMPUTE WS-REVENUE-WHOLE ROUNDED = WS-REVENUE-TOTAL
013540     .
013550*
013560*--------------------------------------------------------------*
013570*    900-WRITE-EVAL-REC - BUILDS THE OUTPUT RECORD FOR THE     *
013580*    EVALOUT FILE.  ADDED 11MAR86, RAD; EXTENDED EACH TIME A   *
013590*    NEW CRITERION OR ECONOMIC FIGURE WAS ADDED.               *
013600*--------------------------------------------------------------*
013610 900-WRITE-EVAL-REC.
013620     MOVE SPACES TO EVAL-REC
013630     MOVE WS-CAND-SITE-ID TO EVAL-SITE-ID
013640     MOVE WS-CAND-SITE-NAME TO EVAL-SITE-NAME
013650     MOVE WS-CAND-LATITUDE TO EVAL-LATITUDE
013660     MOVE WS-CAND-LONGITUDE TO EVAL-LONGITUDE
013670     MOVE "V" TO EVAL-STATUS
013680     MOVE WS-OVERALL-SCORE TO EVAL-OVERALL-SCORE
013690     MOVE WS-NEAREST-CITY-NAME TO EVAL-NEAREST-CITY
013700     COMPUTE EVAL-CITY-DIST ROUNDED = WS-NEAREST-CITY-DIST
013710     MOVE WS-NEAREST-WATER-NAME TO EVAL-NEAREST-WATER
013720     COMPUTE EVAL-WATER-DIST ROUNDED = WS-NEAREST-WATER-DIST
013730     MOVE WS-SEIS-REGION TO EVAL-SEISMIC-REGION
013740     MOVE WS-SEIS-SCORE TO EVAL-SEISMIC-SCORE
013750     MOVE WS-IN-EXCL-ZONE-SW TO EVAL-IN-EXCL-ZONE
013760     MOVE WS-EXCL-ZONE-NAME TO EVAL-EXCL-ZONE-NAME
013770     MOVE WS-COST-TOTAL TO EVAL-COST-BUSD
013780     MOVE WS-TIMELINE-TOTAL TO EVAL-TIMELINE-YRS
013790     MOVE WS-REVENUE-WHOLE TO EVAL-REVENUE-MUSD
013800     MOVE WS-SC-POP-ACCESS TO EVAL-SCORE-1
013810     MOVE WS-SC-WATER-SUPPLY TO EVAL-SCORE-2
013820     MOVE WS-SC-SEISMIC-SAFETY TO EVAL-SCORE-3
013830     MOVE WS-SC-ENVIRON-IMPACT TO EVAL-SCORE-4
013840     MOVE WS-SC-GRID-INTEGRATION TO EVAL-SCORE-5
013850     MOVE WS-SC-TRANSPORTATION TO EVAL-SCORE-6
013860     MOVE WS-SC-INDUSTRIAL-DMD TO EVAL-SCORE-7
013870     MOVE WS-SC-ECONOMIC-VIAB TO EVAL-SCORE-8
013880     MOVE WS-SC-PUBLIC-ACCEPT TO EVAL-SCORE-9
013890     MOVE WS-SC-EMERGENCY-PREP TO EVAL-SCORE-10
013900     WRITE EVAL-REC
013910     .
013920*
013930*--------------------------------------------------------------*
013940*    910-PRINT-DETAIL-LINE - ONE REPORT LINE PER EVALUATED     *
013950*    SITE.  SAFE-DISTANCE ANNOTATION ADDED 27OCT89, RAD.       *
013960*    USES INITIALIZE, NOT MOVE SPACES, SO THE | BOX SEPARATORS *
013970*    (SET BY VALUE CLAUSE) ARE NOT WIPED EACH TIME - INITIALIZE*
013980*    SKIPS FILLER.  CORRECTED 30APR13, MPH, TICKET SS-144.     *
013990*--------------------------------------------------------------*
014000 910-PRINT-DETAIL-LINE.
014010     INITIALIZE RPT-DETAIL-LINE
014020     MOVE WS-CAND-SITE-ID TO RL-SITE-ID
014030     MOVE WS-CAND-SITE-NAME TO RL-SITE-NAME
014040     MOVE WS-CAND-LATITUDE TO RL-LAT
014050     MOVE WS-CAND-LONGITUDE TO RL-LNG
014060     MOVE WS-NEAREST-CITY-NAME TO RL-CITY
014070     MOVE EVAL-CITY-DIST TO RL-CITY-KM
014080     MOVE WS-NEAREST-WATER-NAME TO RL-WATER
014090     MOVE EVAL-WATER-DIST TO RL-WATER-KM
014100     MOVE WS-SEIS-LEVEL TO RL-SEISMIC
014110     IF IN-EXCL-ZONE
014120         IF SAFE-DISTANCE
014130             MOVE "Y SAFE" TO RL-EXCL
014140         ELSE
014150             MOVE "Y" TO RL-EXCL
014160         END-IF
014170     ELSE
014180         IF SAFE-DISTANCE
014190             MOVE "N SAFE" TO RL-EXCL
014200         ELSE
014210             MOVE "N" TO RL-EXCL
014220         END-IF
014230     END-IF
014240     MOVE WS-OVERALL-SCORE TO RL-SCORE
014250     MOVE WS-COST-TOTAL TO RL-COST
014260     MOVE WS-TIMELINE-TOTAL TO RL-YEARS
014270     MOVE WS-REVENUE-WHOLE TO RL-REVENUE
014280     MOVE RPT-DETAIL-LINE TO PRINT-LINE
014290     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014300     ADD 1 TO WS-REPORT-LINE-CTR
014310     .
014320*
014330*--------------------------------------------------------------*
014340*    920-PRINT-REJECT-LINE - USES INITIALIZE, NOT MOVE SPACES,  *
014350*    SO THE BOX | SEPARATORS AND THE MESSAGE LITERAL (BOTH SET  *
014360*    BY VALUE CLAUSE) SURVIVE BETWEEN CALLS - INITIALIZE SKIPS  *
014370*    FILLER.  CORRECTED 30APR13, MPH, TICKET SS-144 - THE OLD   *
014380*    MOVE SPACES WAS BLANKING THE MESSAGE ON EVERY REJECT LINE. *
014390*--------------------------------------------------------------*
014400 920-PRINT-REJECT-LINE.
014410     INITIALIZE RPT-REJECT-LINE
014420     MOVE WS-CAND-SITE-ID TO RJ-SITE-ID
014430     MOVE WS-CAND-LATITUDE TO RJ-LAT
014440     MOVE WS-CAND-LONGITUDE TO RJ-LNG
014450     MOVE "REJECTED - OUTSIDE BOUNDS" TO RJ-MESSAGE
014460     MOVE RPT-REJECT-LINE TO PRINT-LINE
014470     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014480     ADD 1 TO WS-REPORT-LINE-CTR
014490     .
014500*
014510*--------------------------------------------------------------*
014520*    950-PRINT-SUMMARY - GRAND TOTALS ONLY, NO CONTROL BREAKS  *
014530*    (INPUT IS UNORDERED).  ADDED 02NOV90, RAD, TICKET SS-063. *
014540*--------------------------------------------------------------*
014550 950-PRINT-SUMMARY.                                               SS-063
014560     MOVE RPT-RULE-LINE TO PRINT-LINE
014570     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014580     MOVE SPACES TO PRINT-LINE
014590     WRITE PRINT-LINE AFTER ADVANCING 2 LINES
014600*
014610     MOVE SPACES TO RPT-SUMMARY-LINE
014620     MOVE "SITES READ" TO SM-LABEL
014630     MOVE WS-SITES-READ TO SM-VALUE
014640     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
014650     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014660*
014670     MOVE SPACES TO RPT-SUMMARY-LINE
014680     MOVE "SITES REJECTED" TO SM-LABEL
014690     MOVE WS-SITES-REJECTED TO SM-VALUE
014700     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
014710     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014720*
014730     MOVE SPACES TO RPT-SUMMARY-LINE
014740     MOVE "SITES EVALUATED" TO SM-LABEL
014750     MOVE WS-SITES-EVALUATED TO SM-VALUE
014760     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
014770     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014780*
014790     MOVE SPACES TO RPT-SUMMARY-LINE
014800     MOVE "AVERAGE SCORE" TO SM-LABEL
014810     IF WS-SITES-EVALUATED > 0
014820         COMPUTE WS-AVERAGE-SCORE ROUNDED =
014830             WS-SCORE-SUM / WS-SITES-EVALUATED
014840     ELSE
014850         MOVE 0 TO WS-AVERAGE-SCORE
014860     END-IF
014870     MOVE WS-AVERAGE-SCORE TO SM-VALUE
014880     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
014890     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014900*
014910     MOVE SPACES TO RPT-SUMMARY-LINE
014920     MOVE "SITES IN EXCLUSION ZONES" TO SM-LABEL
014930     MOVE WS-SITES-IN-EXCL-ZONE TO SM-VALUE
014940     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
014950     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
014960*
014970     MOVE SPACES TO RPT-SUMMARY-LINE
014980     MOVE "BEST SITE" TO SM-LABEL
014990     MOVE WS-BEST-SITE-ID TO SM-VALUE
015000     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
015010     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
015020*
015030     MOVE SPACES TO RPT-SUMMARY-LINE
015040     MOVE "BEST SCORE" TO SM-LABEL
015050     MOVE WS-BEST-SCORE TO SM-VALUE
015060     MOVE RPT-SUMMARY-LINE TO PRINT-LINE
015070     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
015080     .
015090*
015100 990-CLOSE-FILES.
015110     CLOSE CANDIDATES
015120     CLOSE EVALOUT
015130     CLOSE EVALRPT
015140     .
015150*
015160 FIN-PGM.
015170     STOP RUN.
